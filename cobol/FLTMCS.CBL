000100 IDENTIFICATION DIVISION.
000200*-------------------------
000300 PROGRAM-ID.    FLTMCS.
000400 AUTHOR.        R CHIRINOS.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  11/16/94.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*================================================================*
001000*   PROGRAM: FLTMCS                                              *
001100*   FUNCTION: MULTI-CITY ROUTE SEARCH.  READS ONE ROUTE REQUEST   *
001200*             (HOME STATION + 1-5 DESTINATIONS), LOADS TODAY'S    *
001300*             SCHEDULE (BUILT BY FLTSKED) INTO MEMORY, GENERATES  *
001400*             EVERY ORDERING OF THE DESTINATIONS, DISCARDS ANY    *
001500*             ORDERING WITH AN UNSERVED LEG, PRICES EACH SURVIVOR *
001600*             BY TAKING THE CHEAPEST FLIGHT ON EVERY LEG, AND     *
001700*             REPORTS ALL SURVIVORS CHEAPEST-FIRST.               *
001800*------------------------------------------------------------------
001900*  CHANGE LOG                                                     *
002000*  ----------                                                     *
002100*  11/16/94  RCH  ORIG REQ 9411-118  INITIAL BUILD.                *
002200*  11/22/94  RCH  ADDED LEG-FEASIBILITY DISCARD PER ENGINEERING    *
002300*                 SPEC 9411-118C -- ONE UNSERVED LEG KILLS THE     *
002400*                 WHOLE ROUTING.                                  *
002500*  06/19/98  JLS  REQ 9806-044 STATION MASTER CONVERSION -- NO     *
002600*                 IMPACT, FLTMCS DOES NOT READ THE STATION FILE.  *
002700*  01/04/99  RCH  Y2K REMEDIATION -- REQ-SUBMIT-DATE NOW 4-DIGIT   *
002800*                 YEAR (SEE FLTREQWS).                            *
002900*  08/11/99  JLS  REQ 9908-026 ADDED NUM-DESTINATIONS EDIT BEFORE  *
003000*                 THE PERMUTATION BUILD -- SEE 220-LOAD-ROUTE-      *
003100*                 REQUEST.                                         *
003200*  05/02/01  MWT  REQ 0105-033 CHEAPEST ROUTING NOW FLAGGED ON     *
003300*                 THE REPORT INSTEAD OF BEING PRINTED SEPARATELY.  *
003400*================================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS ROUTE-LETTERS IS 'A' THRU 'Z'
004300     UPSI-0 ON  STATUS IS SUPPRESS-ALL-ROUTES
004400            OFF STATUS IS PRINT-ALL-ROUTES.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700 SELECT RTE-REQ-FILE     ASSIGN TO RTEREQIN
004800         ORGANIZATION LINE SEQUENTIAL
004900         FILE STATUS IS REQ-FS.
005000*
005100 SELECT FLT-SKED-FILE    ASSIGN TO FLTSKIN
005200         ORGANIZATION LINE SEQUENTIAL
005300         FILE STATUS IS FLTSK-FS.
005400*
005500 SELECT RTE-RPT-FILE     ASSIGN TO RTERPT
005600         FILE STATUS IS RPT-FS.
005700*
005800 DATA DIVISION.
005900*--------------
006000 FILE SECTION.
006100 FD  RTE-REQ-FILE.
006200 01  REQ-IN-REC                    PIC X(080).
006300*
006400 FD  FLT-SKED-FILE.
006500 01  FLT-IN-REC                    PIC X(100).
006600*
006700 FD  RTE-RPT-FILE
006800     RECORDING MODE IS F
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORD CONTAINS 133 CHARACTERS
007100     DATA RECORD IS RPT-OUT-REC.
007200 01  RPT-OUT-REC                   PIC X(133).
007300*
007400 WORKING-STORAGE SECTION.
007500*-------------------------
007600*---------------------------------------------------------------*
007700*  FILE STATUS / SWITCHES                                        *
007800*---------------------------------------------------------------*
007900 01  WS-FILE-STATUS-CODES.
008000     05  REQ-FS                    PIC X(02).
008100         88  REQ-OK                     VALUE '00'.
008200     05  FLTSK-FS                  PIC X(02).
008300         88  FLTSK-OK                   VALUE '00'.
008400     05  RPT-FS                    PIC X(02).
008500         88  RPT-OK                     VALUE '00'.
008600     05  FILLER                    PIC X(08).
008700 01  WS-SWITCHES.
008800     05  SW-FLTSK-EOF              PIC X(01) VALUE 'N'.
008900         88  NO-MORE-FLIGHTS            VALUE 'Y'.
009000     05  SW-REQ-READ               PIC X(01) VALUE 'N'.
009100         88  REQUEST-WAS-READ          VALUE 'Y'.
009200     05  SW-MORE-PERMS             PIC X(01) VALUE 'N'.
009300         88  MORE-PERMUTATIONS          VALUE 'Y'.
009400     05  SW-LEG-FOUND              PIC X(01) VALUE 'N'.
009500         88  LEG-HAS-A-FLIGHT           VALUE 'Y'.
009600     05  SW-ROUTING-FEASIBLE       PIC X(01) VALUE 'N'.
009700         88  ROUTING-IS-FEASIBLE        VALUE 'Y'.
009800     05  FILLER                    PIC X(08).
009900*
010000*---------------------------------------------------------------*
010100*  RUN-CONTROL COUNTERS -- ALL COMP PER SHOP STANDARD            *
010200*---------------------------------------------------------------*
010300 01  WS-RUN-CONTROLS.
010400     05  WS-FLT-COUNT             PIC S9(04) COMP VALUE 0.
010500     05  WS-PERMS-GENERATED       PIC S9(04) COMP VALUE 0.
010600     05  WS-PERMS-SURVIVED        PIC S9(04) COMP VALUE 0.
010700     05  WS-RTE-COUNT             PIC S9(04) COMP VALUE 0.
010800     05  FILLER                    PIC X(08).
010900*
011000*---------------------------------------------------------------*
011100*  PERMUTATION WORK AREA -- ITERATIVE LEXICOGRAPHIC NEXT-        *
011200*  PERMUTATION, NO RECURSION.  STARTS FROM THE DESTINATIONS      *
011300*  SORTED ASCENDING SO ALL N! ORDERINGS ARE COVERED.              *
011400*---------------------------------------------------------------*
011500 01  WS-PERM-AREA.
011600     05  WS-PERM-N                PIC S9(04) COMP.
011700     05  WS-DEST-PERM-TAB OCCURS 5 TIMES
011800             INDEXED BY PERM-IDX.
011900         10  WS-DEST-PERM-CODE     PIC X(03).
012000     05  WS-PERM-I                PIC S9(04) COMP.
012100     05  WS-PERM-J                PIC S9(04) COMP.
012200     05  WS-PERM-K                PIC S9(04) COMP.
012300     05  WS-PERM-TEMP             PIC X(03).
012400     05  FILLER                    PIC X(08).
012500*
012600*---------------------------------------------------------------*
012700*  ONE ROUTING UNDER CONSTRUCTION                                *
012800*---------------------------------------------------------------*
012900 01  WS-ROUTING-WORK.
013000     05  WS-ROUTING-LEGS          PIC S9(04) COMP.
013100     05  WS-ROUTING-STOPS OCCURS 7 TIMES
013200             INDEXED BY STOP-IDX.
013300         10  WS-ROUTING-STOP-CODE  PIC X(03).
013400     05  WS-ROUTING-TOTAL         PIC 9(06).
013500     05  WS-LEG-KEY               PIC X(06).
013600     05  WS-LEG-CHEAPEST          PIC 9(05).
013700     05  FILLER                    PIC X(08).
013800*
013900*---------------------------------------------------------------*
014000*  ROUTE-RESULT TABLE -- ONE ENTRY PER SURVIVING ROUTING, MAX    *
014100*  5! = 120.  RANKED ASCENDING BY TOTAL PRICE BEFORE REPORTING.   *
014200*---------------------------------------------------------------*
014300 01  WS-ROUTE-RESULT-TABLE.
014400     05  WS-ROUTE-RESULT-ENTRY OCCURS 120 TIMES
014500             INDEXED BY RTE-IDX.
014600         10  WS-RTE-STOPS OCCURS 7 TIMES.
014700             15  WS-RTE-STOP-CODE  PIC X(03).
014800         10  WS-RTE-LEG-COUNT      PIC S9(04) COMP.
014900         10  WS-RTE-TOTAL-PRICE    PIC 9(06).
015000         10  FILLER                PIC X(08).
015100*
015200*---------------------------------------------------------------*
015300*  ONE-ROW SWAP AREA FOR 355-SWAP-RESULT-ROWS -- SAME SHAPE AS   *
015400*  WS-ROUTE-RESULT-ENTRY ABOVE.                                  *
015500*---------------------------------------------------------------*
015600 01  WS-ROUTING-WORK-SAVE.
015700     05  WS-WORK-SAVE-STOPS OCCURS 7 TIMES.
015800         10  WS-WORK-SAVE-STOP-CODE PIC X(03).
015900     05  WS-WORK-SAVE-LEG-COUNT     PIC S9(04) COMP.
016000     05  WS-WORK-SAVE-TOTAL-PRICE   PIC 9(06).
016100     05  FILLER                     PIC X(08).
016200 01  WS-SWAP-TARGET.
016300     05  WS-SWAP-TGT-STOPS OCCURS 7 TIMES.
016400         10  WS-SWAP-TGT-STOP-CODE  PIC X(03).
016500     05  WS-SWAP-TGT-LEG-COUNT      PIC S9(04) COMP.
016600     05  WS-SWAP-TGT-TOTAL-PRICE    PIC 9(06).
016700     05  FILLER                     PIC X(08).
016800*
016900*---------------------------------------------------------------*
017000*  EDIT / REPORT AREAS                                           *
017100*---------------------------------------------------------------*
017200 01  WS-EDIT-VARS.
017300     05  DATE-VARS                PIC X(15).
017400     05  WS-ROUTE-TEXT            PIC X(40).
017500     05  WS-ROUTE-TEXT-LEN        PIC S9(04) COMP.
017600     05  FILLER                    PIC X(08).
017700*
017800 01  WS-REPORT-LINES.
017900     02  HEADER-01.
018000         05  FILLER               PIC X VALUE SPACE.
018100         05  DATE-HEAD01.
018200             10  DATE-HEAD01-YEAR PIC X(04).
018300             10  FILLER           PIC X VALUE '/'.
018400             10  DATE-HEAD01-MON  PIC X(02).
018500             10  FILLER           PIC X VALUE '/'.
018600             10  DATE-HEAD01-DAY  PIC X(02).
018700         05  FILLER               PIC X(25) VALUE SPACES.
018800         05  FILLER               PIC X(40)
018900             VALUE 'Multi-City Route Search Results'.
019000     02  HEADER-02.
019100         05  FILLER               PIC X VALUE SPACE.
019200         05  FILLER               PIC X(12) VALUE 'HOME STN:  '.
019300         05  HOME-STN-OUT         PIC X(03).
019400         05  FILLER               PIC X(10) VALUE SPACES.
019500         05  FILLER               PIC X(10) VALUE 'NUM DEST:'.
019600         05  NUM-DEST-OUT         PIC 9.
019700         05  FILLER               PIC X(75) VALUE SPACES.
019800     02  HEADER-03.
019900         05  FILLER               PIC X VALUE SPACE.
020000         05  FILLER               PIC X(32) VALUE 'ROUTING'.
020100         05  FILLER               PIC X(14) VALUE 'TOTAL PRICE'.
020200         05  FILLER               PIC X(10) VALUE 'CHEAPEST?'.
020300         05  FILLER               PIC X(76) VALUE SPACES.
020400     02  DETAIL-RECORD.
020500         05  FILLER               PIC X VALUE SPACE.
020600         05  ROUTING-TEXT-OUT     PIC X(40).
020700         05  FILLER               PIC X(05) VALUE SPACES.
020800         05  TOTAL-PRICE-OUT      PIC Z,ZZZ,ZZ9.
020900         05  FILLER               PIC X(08) VALUE SPACES.
021000         05  CHEAPEST-FLAG-OUT    PIC X(12).
021100         05  FILLER               PIC X(59) VALUE SPACES.
021200     02  SUMMARY-RECORD.
021300         05  FILLER               PIC X(14)
021400             VALUE 'Perms genrtd:'.
021500         05  PERMS-GEN-OUT        PIC Z(5).
021600         05  FILLER               PIC X(14)
021700             VALUE '  Survived:'.
021800         05  PERMS-SURV-OUT       PIC Z(5).
021900         05  FILLER               PIC X(91) VALUE SPACES.
022000*
022100*---------------------------------------------------------------*
022200*  ROUTE REQUEST -- THE ONE CONTROL CARD FOR THIS RUN            *
022300*---------------------------------------------------------------*
022400 COPY FLTREQWS.
022500*
022600*---------------------------------------------------------------*
022700*  FLIGHT SCHEDULE -- LOADED WHOLE INTO FLT-TABLE-AREA           *
022800*---------------------------------------------------------------*
022900 COPY FLTRECWS.
023000*
023100 PROCEDURE DIVISION.
023200*===================
023300 000-HOUSEKEEPING.
023400*-----------------
023500     MOVE FUNCTION CURRENT-DATE TO DATE-VARS
023600     DISPLAY 'INIT PROG FLTMCS... DATE: ' DATE-VARS (1:8)
023700     OPEN INPUT  RTE-REQ-FILE
023800     IF NOT REQ-OK
023900        DISPLAY 'ERROR OPENING RTE-REQ-FILE, STATUS='
024000                REQ-FS
024100        GO TO 900-ERROR
024200     END-IF
024300     OPEN INPUT  FLT-SKED-FILE
024400     IF NOT FLTSK-OK
024500        DISPLAY 'ERROR OPENING FLT-SKED-FILE, STATUS='
024600                FLTSK-FS
024700        GO TO 900-ERROR
024800     END-IF
024900     OPEN OUTPUT RTE-RPT-FILE
025000     PERFORM 220-LOAD-ROUTE-REQUEST THRU 220-EXIT
025100     PERFORM 210-LOAD-FLIGHT-TABLE  THRU 210-EXIT.
025200 000-EXIT.
025300     EXIT.
025400*
025500 100-MAINLINE.
025600*-------------
025700     IF REQUEST-WAS-READ
025800         PERFORM 300-BUILD-PERMUTATIONS THRU 300-EXIT
025900         PERFORM 350-RANK-ROUTINGS      THRU 350-EXIT
026000         PERFORM 360-WRITE-ROUTE-REPORT THRU 360-EXIT
026100         PERFORM 370-WRITE-SUMMARY      THRU 370-EXIT
026200     END-IF.
026300 100-EXIT.
026400     EXIT.
026500*
026600 200-CLEANUP.
026700*-------------
026800     DISPLAY '----------------  '
026900     DISPLAY 'FLTMCS CONTROL TOTALS'
027000     DISPLAY '----------------  '
027100     DISPLAY 'PERMUTATIONS GENERATED: ' WS-PERMS-GENERATED
027200     DISPLAY 'PERMUTATIONS SURVIVED:  ' WS-PERMS-SURVIVED
027300     CLOSE RTE-REQ-FILE, FLT-SKED-FILE, RTE-RPT-FILE
027400     DISPLAY 'END PROGR: FLTMCS'.
027500 200-EXIT.
027600     EXIT.
027700*
027800*-----------------------------------------------------------*
027900*  210-LOAD-FLIGHT-TABLE -- WHOLE SCHEDULE INTO MEMORY,      *
028000*  FIRST LINE IS A COLUMN HEADER, NOT A FLIGHT -- SKIPPED.   *
028100*-----------------------------------------------------------*
028200 210-LOAD-FLIGHT-TABLE.
028300     PERFORM 215-READ-ONE-FLIGHT THRU 215-EXIT
028400     IF FLT-IN-REC (1:6) = 'FLIGHT'
028500         PERFORM 215-READ-ONE-FLIGHT THRU 215-EXIT
028600     END-IF
028700     PERFORM 217-STORE-ONE-FLIGHT THRU 217-EXIT
028800         VARYING FLT-IDX FROM 1 BY 1
028900         UNTIL NO-MORE-FLIGHTS
029000         OR FLT-IDX > 2000.
029100 210-EXIT.
029200     EXIT.
029300*
029400 215-READ-ONE-FLIGHT.
029500     READ FLT-SKED-FILE
029600         AT END
029700             SET NO-MORE-FLIGHTS TO TRUE
029800             GO TO 215-EXIT
029900     END-READ.
030000 215-EXIT.
030100     EXIT.
030200*
030300 217-STORE-ONE-FLIGHT.
030400     ADD 1 TO WS-FLT-COUNT
030500     UNSTRING FLT-IN-REC DELIMITED BY ','
030600         INTO FLT-NUMBER, FLT-ORIGIN-CODE, FLT-DEST-CODE,
030700              FLT-DISTANCE-KM, FLT-DEPART-HOUR, FLT-PRICE,
030800              FLT-BUDGET-CARRIER-FLAG
030900     END-UNSTRING
031000     MOVE FLT-ORIG-DEST-GRP       TO FLT-ORIG-DEST-GRP-T (FLT-IDX)
031100     MOVE FLT-DISTANCE-KM         TO FLT-DISTANCE-KM-T (FLT-IDX)
031200     MOVE FLT-DEPART-HOUR         TO FLT-DEPART-HOUR-T (FLT-IDX)
031300     MOVE FLT-PRICE               TO FLT-PRICE-T (FLT-IDX)
031400     MOVE FLT-BUDGET-CARRIER-FLAG TO FLT-BUDGET-FLAG-T (FLT-IDX)
031500     PERFORM 215-READ-ONE-FLIGHT THRU 215-EXIT.
031600 217-EXIT.
031700     EXIT.
031800*
031900*-----------------------------------------------------------*
032000*  220-LOAD-ROUTE-REQUEST -- ONE CONTROL CARD, COMMA-        *
032100*  DELIMITED: DATE,RUNID,HOME,NUMDEST,D1,D2,D3,D4,D5         *
032200*-----------------------------------------------------------*
032300 220-LOAD-ROUTE-REQUEST.
032400     READ RTE-REQ-FILE
032500         AT END
032600             DISPLAY 'FLTMCS: NO ROUTE REQUEST ON FILE'
032700             GO TO 900-ERROR
032800     END-READ
032900     UNSTRING REQ-IN-REC DELIMITED BY ','
033000         INTO REQ-SUBMIT-DATE, REQ-RUN-ID, REQ-HOME-AIRPORT,
033100              REQ-NUM-DESTINATIONS,
033200              REQ-DESTINATION-CODE (1), REQ-DESTINATION-CODE (2),
033300              REQ-DESTINATION-CODE (3), REQ-DESTINATION-CODE (4),
033400              REQ-DESTINATION-CODE (5)
033500     END-UNSTRING
033600     IF NOT REQ-NUM-DEST-VALID
033700         DISPLAY 'FLTMCS: NUM-DESTINATIONS OUT OF RANGE'
033800         GO TO 900-ERROR
033900     END-IF
034000     SET REQUEST-WAS-READ TO TRUE.
034100 220-EXIT.
034200     EXIT.
034300*
034400*-----------------------------------------------------------*
034500*  300-BUILD-PERMUTATIONS -- SORT THE DESTINATIONS ASCENDING *
034600*  THEN STEP THROUGH EVERY ORDERING VIA NEXT-PERMUTATION     *
034700*  (NO RECURSION) UNTIL IT WRAPS BACK TO DESCENDING ORDER.    *
034800*-----------------------------------------------------------*
034900 300-BUILD-PERMUTATIONS.
035000     MOVE REQ-NUM-DESTINATIONS TO WS-PERM-N
035100     PERFORM 301-COPY-ONE-DEST THRU 301-EXIT
035200         VARYING PERM-IDX FROM 1 BY 1
035300         UNTIL PERM-IDX > WS-PERM-N
035400     PERFORM 305-SORT-DESTINATIONS THRU 305-EXIT
035500     SET MORE-PERMUTATIONS TO TRUE
035600     PERFORM 310-EMIT-ONE-PERMUTATION THRU 310-EXIT
035700         UNTIL NOT MORE-PERMUTATIONS.
035800 300-EXIT.
035900     EXIT.
036000*
036100 301-COPY-ONE-DEST.
036200     MOVE REQ-DESTINATION-CODE (PERM-IDX)
036300         TO WS-DEST-PERM-CODE (PERM-IDX).
036400 301-EXIT.
036500     EXIT.
036600*
036700*-----------------------------------------------------------*
036800*  305-SORT-DESTINATIONS -- SMALL BUBBLE SORT, N <= 5, SO    *
036900*  NEXT-PERMUTATION WALKS ALL N! ORDERINGS, NOT JUST SOME.   *
037000*-----------------------------------------------------------*
037100 305-SORT-DESTINATIONS.
037200     PERFORM 306-SORT-OUTER-PASS THRU 306-EXIT
037300         VARYING WS-PERM-I FROM 1 BY 1
037400         UNTIL WS-PERM-I >= WS-PERM-N.
037500 305-EXIT.
037600     EXIT.
037700*
037800 306-SORT-OUTER-PASS.
037900     PERFORM 307-SORT-INNER-PASS THRU 307-EXIT
038000         VARYING WS-PERM-J FROM 1 BY 1
038100         UNTIL WS-PERM-J > (WS-PERM-N - WS-PERM-I).
038200 306-EXIT.
038300     EXIT.
038400*
038500 307-SORT-INNER-PASS.
038600     IF WS-DEST-PERM-CODE (WS-PERM-J) >
038700        WS-DEST-PERM-CODE (WS-PERM-J + 1)
038800         MOVE WS-DEST-PERM-CODE (WS-PERM-J)
038900             TO WS-PERM-TEMP
039000         MOVE WS-DEST-PERM-CODE (WS-PERM-J + 1)
039100             TO WS-DEST-PERM-CODE (WS-PERM-J)
039200         MOVE WS-PERM-TEMP
039300             TO WS-DEST-PERM-CODE (WS-PERM-J + 1)
039400     END-IF.
039500 307-EXIT.
039600     EXIT.
039700*
039800*-----------------------------------------------------------*
039900*  310-EMIT-ONE-PERMUTATION -- PRICE THE CURRENT ORDERING,   *
040000*  THEN ADVANCE TO THE NEXT ONE.                             *
040100*-----------------------------------------------------------*
040200 310-EMIT-ONE-PERMUTATION.
040300     PERFORM 320-FORM-AND-PRICE-ROUTING THRU 320-EXIT
040400     PERFORM 330-NEXT-PERMUTATION THRU 330-EXIT.
040500 310-EXIT.
040600     EXIT.
040700*
040800*-----------------------------------------------------------*
040900*  320-FORM-AND-PRICE-ROUTING -- HOME, PERM(1..N), HOME.     *
041000*  DISCARDS THE ROUTING IF ANY LEG HAS NO SCHEDULED FLIGHT.  *
041100*-----------------------------------------------------------*
041200 320-FORM-AND-PRICE-ROUTING.
041300     ADD 1 TO WS-PERMS-GENERATED
041400     SET ROUTING-IS-FEASIBLE TO TRUE
041500     MOVE 0 TO WS-ROUTING-TOTAL
041600     MOVE REQ-HOME-AIRPORT TO WS-ROUTING-STOP-CODE (1)
041700     PERFORM 321-COPY-PERM-TO-ROUTING THRU 321-EXIT
041800         VARYING PERM-IDX FROM 1 BY 1
041900         UNTIL PERM-IDX > WS-PERM-N
042000     MOVE REQ-HOME-AIRPORT
042100         TO WS-ROUTING-STOP-CODE (WS-PERM-N + 2)
042200     MOVE WS-PERM-N TO WS-ROUTING-LEGS
042300     ADD 1 TO WS-ROUTING-LEGS
042400     PERFORM 322-PRICE-EACH-LEG THRU 322-EXIT
042500         VARYING STOP-IDX FROM 1 BY 1
042600         UNTIL STOP-IDX > WS-ROUTING-LEGS
042700         OR NOT ROUTING-IS-FEASIBLE
042800     IF ROUTING-IS-FEASIBLE
042900         ADD 1 TO WS-PERMS-SURVIVED
043000         PERFORM 325-ADD-RESULT-ENTRY THRU 325-EXIT
043100     END-IF.
043200 320-EXIT.
043300     EXIT.
043400*
043500 321-COPY-PERM-TO-ROUTING.
043600     MOVE WS-DEST-PERM-CODE (PERM-IDX)
043700         TO WS-ROUTING-STOP-CODE (PERM-IDX + 1).
043800 321-EXIT.
043900     EXIT.
044000*
044100 322-PRICE-EACH-LEG.
044200     STRING WS-ROUTING-STOP-CODE (STOP-IDX)  DELIMITED BY SIZE
044300            WS-ROUTING-STOP-CODE (STOP-IDX + 1) DELIMITED BY SIZE
044400         INTO WS-LEG-KEY
044500     PERFORM 340-PRICE-ONE-LEG THRU 340-EXIT
044600     IF LEG-HAS-A-FLIGHT
044700         ADD WS-LEG-CHEAPEST TO WS-ROUTING-TOTAL
044800     ELSE
044900         SET ROUTING-IS-FEASIBLE TO FALSE
045000     END-IF.
045100 322-EXIT.
045200     EXIT.
045300*
045400*-----------------------------------------------------------*
045500*  325-ADD-RESULT-ENTRY -- COPIES THE CURRENT ROUTING INTO   *
045600*  THE RESULT TABLE, IF ROOM REMAINS (MAX 120 = 5!).         *
045700*-----------------------------------------------------------*
045800 325-ADD-RESULT-ENTRY.
045900     IF WS-RTE-COUNT < 120
046000         ADD 1 TO WS-RTE-COUNT
046100         SET RTE-IDX TO WS-RTE-COUNT
046200         PERFORM 326-COPY-ONE-RESULT-STOP THRU 326-EXIT
046300             VARYING STOP-IDX FROM 1 BY 1
046400             UNTIL STOP-IDX > 7
046500         MOVE WS-ROUTING-LEGS TO WS-RTE-LEG-COUNT (RTE-IDX)
046600         MOVE WS-ROUTING-TOTAL TO WS-RTE-TOTAL-PRICE (RTE-IDX)
046700     END-IF.
046800 325-EXIT.
046900     EXIT.
047000*
047100 326-COPY-ONE-RESULT-STOP.
047200     MOVE WS-ROUTING-STOP-CODE (STOP-IDX)
047300         TO WS-RTE-STOP-CODE (RTE-IDX STOP-IDX).
047400 326-EXIT.
047500     EXIT.
047600*
047700*-----------------------------------------------------------*
047800*  330-NEXT-PERMUTATION -- STANDARD LEXICOGRAPHIC NEXT-      *
047900*  PERMUTATION OVER WS-DEST-PERM-TAB(1:WS-PERM-N).  SETS     *
048000*  MORE-PERMUTATIONS FALSE WHEN THE TABLE IS BACK TO         *
048100*  DESCENDING (NO "NEXT" ORDERING REMAINS).                  *
048200*-----------------------------------------------------------*
048300 330-NEXT-PERMUTATION.
048400     MOVE 0 TO WS-PERM-I
048500     PERFORM 331-SCAN-FOR-PIVOT THRU 331-EXIT
048600         VARYING WS-PERM-K FROM 1 BY 1
048700         UNTIL WS-PERM-K >= WS-PERM-N
048800     IF WS-PERM-I = 0
048900         SET MORE-PERMUTATIONS TO FALSE
049000     ELSE
049100         MOVE 0 TO WS-PERM-J
049200         PERFORM 332-SCAN-FOR-SUCCESSOR THRU 332-EXIT
049300             VARYING WS-PERM-K FROM WS-PERM-I BY 1
049400             UNTIL WS-PERM-K > WS-PERM-N
049500         MOVE WS-DEST-PERM-CODE (WS-PERM-I) TO WS-PERM-TEMP
049600         MOVE WS-DEST-PERM-CODE (WS-PERM-J)
049700             TO WS-DEST-PERM-CODE (WS-PERM-I)
049800         MOVE WS-PERM-TEMP TO WS-DEST-PERM-CODE (WS-PERM-J)
049900         PERFORM 335-REVERSE-TAIL THRU 335-EXIT
050000     END-IF.
050100 330-EXIT.
050200     EXIT.
050300*
050400 331-SCAN-FOR-PIVOT.
050500     IF WS-DEST-PERM-CODE (WS-PERM-K) <
050600        WS-DEST-PERM-CODE (WS-PERM-K + 1)
050700         MOVE WS-PERM-K TO WS-PERM-I
050800     END-IF.
050900 331-EXIT.
051000     EXIT.
051100*
051200 332-SCAN-FOR-SUCCESSOR.
051300     IF WS-DEST-PERM-CODE (WS-PERM-K) >
051400        WS-DEST-PERM-CODE (WS-PERM-I)
051500         MOVE WS-PERM-K TO WS-PERM-J
051600     END-IF.
051700 332-EXIT.
051800     EXIT.
051900*
052000 335-REVERSE-TAIL.
052100     MOVE WS-PERM-I TO WS-PERM-J
052200     ADD 1 TO WS-PERM-J
052300     MOVE WS-PERM-N TO WS-PERM-K
052400     PERFORM 336-REVERSE-ONE-PAIR THRU 336-EXIT
052500         UNTIL WS-PERM-J >= WS-PERM-K.
052600 335-EXIT.
052700     EXIT.
052800*
052900 336-REVERSE-ONE-PAIR.
053000     MOVE WS-DEST-PERM-CODE (WS-PERM-J) TO WS-PERM-TEMP
053100     MOVE WS-DEST-PERM-CODE (WS-PERM-K)
053200         TO WS-DEST-PERM-CODE (WS-PERM-J)
053300     MOVE WS-PERM-TEMP TO WS-DEST-PERM-CODE (WS-PERM-K)
053400     ADD 1 TO WS-PERM-J
053500     SUBTRACT 1 FROM WS-PERM-K.
053600 336-EXIT.
053700     EXIT.
053800*
053900*-----------------------------------------------------------*
054000*  340-PRICE-ONE-LEG -- SCAN THE IN-MEMORY SCHEDULE FOR      *
054100*  WS-LEG-KEY, KEEP THE LOWEST PRICE SEEN.                   *
054200*-----------------------------------------------------------*
054300 340-PRICE-ONE-LEG.
054400     SET SW-LEG-FOUND TO FALSE
054500     MOVE 0 TO WS-LEG-CHEAPEST
054600     PERFORM 341-CHECK-ONE-FLIGHT THRU 341-EXIT
054700         VARYING FLT-IDX FROM 1 BY 1
054800         UNTIL FLT-IDX > WS-FLT-COUNT.
054900 340-EXIT.
055000     EXIT.
055100*
055200 341-CHECK-ONE-FLIGHT.
055300     IF FLT-ROUTE-KEY-T (FLT-IDX) = WS-LEG-KEY
055400         IF NOT LEG-HAS-A-FLIGHT
055500            OR FLT-PRICE-T (FLT-IDX) < WS-LEG-CHEAPEST
055600             MOVE FLT-PRICE-T (FLT-IDX) TO WS-LEG-CHEAPEST
055700             SET LEG-HAS-A-FLIGHT TO TRUE
055800         END-IF
055900     END-IF.
056000 341-EXIT.
056100     EXIT.
056200*
056300*-----------------------------------------------------------*
056400*  350-RANK-ROUTINGS -- BUBBLE SORT THE SURVIVORS ASCENDING  *
056500*  BY TOTAL PRICE.  AT MOST 120 ENTRIES, SO A STRAIGHT       *
056600*  BUBBLE SORT IS PLENTY.                                    *
056700*-----------------------------------------------------------*
056800 350-RANK-ROUTINGS.
056900     IF WS-RTE-COUNT > 1
057000         PERFORM 351-RANK-OUTER-PASS THRU 351-EXIT
057100             VARYING WS-PERM-I FROM 1 BY 1
057200             UNTIL WS-PERM-I >= WS-RTE-COUNT
057300     END-IF.
057400 350-EXIT.
057500     EXIT.
057600*
057700 351-RANK-OUTER-PASS.
057800     PERFORM 352-RANK-INNER-PASS THRU 352-EXIT
057900         VARYING WS-PERM-J FROM 1 BY 1
058000         UNTIL WS-PERM-J > (WS-RTE-COUNT - WS-PERM-I).
058100 351-EXIT.
058200     EXIT.
058300*
058400 352-RANK-INNER-PASS.
058500     IF WS-RTE-TOTAL-PRICE (WS-PERM-J) >
058600        WS-RTE-TOTAL-PRICE (WS-PERM-J + 1)
058700         PERFORM 355-SWAP-RESULT-ROWS THRU 355-EXIT
058800     END-IF.
058900 352-EXIT.
059000     EXIT.
059100*
059200*-----------------------------------------------------------*
059300*  355-SWAP-RESULT-ROWS -- SWAPS RESULT ROWS WS-PERM-J AND   *
059400*  WS-PERM-J + 1 DURING THE RANKING PASS ABOVE.              *
059500*-----------------------------------------------------------*
059600 355-SWAP-RESULT-ROWS.
059700     SET RTE-IDX TO WS-PERM-J
059800     MOVE WS-ROUTE-RESULT-ENTRY (RTE-IDX) TO WS-ROUTING-WORK-SAVE
059900     SET RTE-IDX TO WS-PERM-J
060000     ADD 1 TO RTE-IDX
060100     MOVE WS-ROUTE-RESULT-ENTRY (RTE-IDX) TO WS-SWAP-TARGET
060200     SET RTE-IDX TO WS-PERM-J
060300     MOVE WS-SWAP-TARGET TO WS-ROUTE-RESULT-ENTRY (RTE-IDX)
060400     SET RTE-IDX TO WS-PERM-J
060500     ADD 1 TO RTE-IDX
060600     MOVE WS-ROUTING-WORK-SAVE TO WS-ROUTE-RESULT-ENTRY (RTE-IDX).
060700 355-EXIT.
060800     EXIT.
060900*
061000*-----------------------------------------------------------*
061100*  360-WRITE-ROUTE-REPORT -- ONE LINE PER SURVIVOR, CHEAPEST *
061200*  (RESULT ROW 1 AFTER 350-RANK-ROUTINGS) FLAGGED.           *
061300*-----------------------------------------------------------*
061400 360-WRITE-ROUTE-REPORT.
061500     PERFORM 365-WRITE-TITLES THRU 365-EXIT
061600     IF WS-RTE-COUNT = 0
061700         MOVE SPACES TO DETAIL-RECORD
061800         MOVE 'NO FEASIBLE ROUTING FOUND FOR THIS REQUEST'
061900             TO ROUTING-TEXT-OUT
062000         WRITE RPT-OUT-REC FROM DETAIL-RECORD
062100     ELSE
062200         PERFORM 368-WRITE-ONE-ROUTE THRU 368-EXIT
062300             VARYING RTE-IDX FROM 1 BY 1
062400             UNTIL RTE-IDX > WS-RTE-COUNT
062500     END-IF.
062600 360-EXIT.
062700     EXIT.
062800*
062900 365-WRITE-TITLES.
063000     MOVE DATE-VARS (1:4)     TO DATE-HEAD01-YEAR
063100     MOVE DATE-VARS (5:2)     TO DATE-HEAD01-MON
063200     MOVE DATE-VARS (7:2)     TO DATE-HEAD01-DAY
063300     MOVE REQ-HOME-AIRPORT    TO HOME-STN-OUT
063400     MOVE REQ-NUM-DESTINATIONS TO NUM-DEST-OUT
063500     WRITE RPT-OUT-REC FROM HEADER-01
063600     WRITE RPT-OUT-REC FROM HEADER-02
063700     WRITE RPT-OUT-REC FROM HEADER-03.
063800 365-EXIT.
063900     EXIT.
064000*
064100 368-WRITE-ONE-ROUTE.
064200     MOVE SPACES TO WS-ROUTE-TEXT
064300     MOVE 1 TO WS-ROUTE-TEXT-LEN
064400     PERFORM 369-STRING-ONE-STOP THRU 369-EXIT
064500         VARYING STOP-IDX FROM 1 BY 1
064600         UNTIL STOP-IDX > WS-RTE-LEG-COUNT (RTE-IDX) + 1
064700     MOVE SPACES TO DETAIL-RECORD
064800     MOVE WS-ROUTE-TEXT           TO ROUTING-TEXT-OUT
064900     MOVE WS-RTE-TOTAL-PRICE (RTE-IDX) TO TOTAL-PRICE-OUT
065000     IF RTE-IDX = 1
065100         MOVE '<-- CHEAPEST' TO CHEAPEST-FLAG-OUT
065200     ELSE
065300         MOVE SPACES TO CHEAPEST-FLAG-OUT
065400     END-IF
065500     WRITE RPT-OUT-REC FROM DETAIL-RECORD.
065600 368-EXIT.
065700     EXIT.
065800*
065900 369-STRING-ONE-STOP.
066000     STRING WS-RTE-STOP-CODE (RTE-IDX STOP-IDX) DELIMITED BY SIZE
066100         INTO WS-ROUTE-TEXT
066200         WITH POINTER WS-ROUTE-TEXT-LEN
066300     IF STOP-IDX < WS-RTE-LEG-COUNT (RTE-IDX) + 1
066400         STRING '-' DELIMITED BY SIZE INTO WS-ROUTE-TEXT
066500             WITH POINTER WS-ROUTE-TEXT-LEN
066600     END-IF.
066700 369-EXIT.
066800     EXIT.
066900*
067000*-----------------------------------------------------------*
067100*  370-WRITE-SUMMARY -- PERMUTATIONS GENERATED VS SURVIVED.  *
067200*-----------------------------------------------------------*
067300 370-WRITE-SUMMARY.
067400     MOVE WS-PERMS-GENERATED TO PERMS-GEN-OUT
067500     MOVE WS-PERMS-SURVIVED  TO PERMS-SURV-OUT
067600     WRITE RPT-OUT-REC FROM SUMMARY-RECORD.
067700 370-EXIT.
067800     EXIT.
067900*
068000*-----------------------------------------------------------*
068100*  900-ERROR -- FATAL SETUP ERROR, ABANDON THE RUN           *
068200*-----------------------------------------------------------*
068300 900-ERROR.
068400     MOVE 16 TO RETURN-CODE
068500     GOBACK.
