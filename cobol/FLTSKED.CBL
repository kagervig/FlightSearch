000100 IDENTIFICATION DIVISION.
000200*-------------------------
000300 PROGRAM-ID.    FLTSKED.
000400 AUTHOR.        R CHIRINOS.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  11/03/94.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*================================================================*
001000*   PROGRAM: FLTSKED                                             *
001100*   FUNCTION: DAILY FLIGHT SCHEDULE BUILD.  READS THE STATION     *
001200*             MASTER (AIRPORTS), PICKS RANDOM ORIGIN/DEST PAIRS,  *
001300*             EDITS EACH PAIR FOR RANGE AND RUNWAY, AND FOR EVERY *
001400*             FEASIBLE PAIR FABRICATES ONE FLIGHT (DISTANCE,      *
001500*             DEPARTURE HOUR, FARE) ONTO THE SCHEDULE FILE.       *
001600*             THIS IS THE NIGHTLY "BUILD TODAY'S FARES" RUN THAT  *
001700*             FLTMCS AND FLTDIJK READ BEHIND.                     *
001800*------------------------------------------------------------------
001900*  CHANGE LOG                                                     *
002000*  ----------                                                     *
002100*  11/03/94  RCH  ORIG REQ 9411-118  INITIAL BUILD.                *
002200*  11/09/94  RCH  ADDED RUNWAY/RANGE FEASIBILITY EDIT PER          *
002300*                 ENGINEERING SPEC 9411-118B.                     *
002400*  02/02/95  RCH  ADDED SKIP-PAIR AUDIT FILE SO OPS CAN SEE WHY    *
002500*                 A PAIR WAS REJECTED.                            *
002600*  06/19/98  JLS  REQ 9806-044 STATION MASTER CONVERSION -- NEW    *
002700*                 FIELDS ON FLTAPTWS DO NOT AFFECT THIS PROGRAM.   *
002800*  01/04/99  RCH  Y2K REMEDIATION -- FLT-GEN-DATE NOW CARRIES A    *
002900*                 4-DIGIT YEAR, NO WINDOWING LOGIC ADDED.          *
003000*  11/20/00  MWT  REQ 0011-054 BUDGET-CARRIER-FLAG NOW SET FROM    *
003100*                 THE CARRIER TABLE AT GENERATION TIME INSTEAD OF  *
003200*                 BEING RE-DERIVED BY THE SEARCH PROGRAMS.         *
003300*  04/09/02  RCH  REQ 0204-007 RAISED MAX-ATTEMPTS SAFETY LIMIT    *
003400*                 AFTER THE OVERNIGHT RUN LOOPED ON A SPARSE       *
003500*                 STATION TABLE -- SEE 900-ERROR.                 *
003600*  05/20/02  RCH  HOUSEKEEPING -- AIRPORT EOF SWITCH AND ATTEMPT   *
003700*                 COUNTER MOVED TO STANDALONE 77-LEVELS, NO LOGIC  *
003800*                 CHANGE.                                          *
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CARRIER-LETTERS IS 'A' THRU 'Z'
004800     UPSI-0 ON  STATUS IS SKIP-PAIR-LOG
004900            OFF STATUS IS WRITE-PAIR-LOG.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200 SELECT AIRPT-FILE       ASSIGN TO AIRPTIN
005300         ORGANIZATION LINE SEQUENTIAL
005400         FILE STATUS IS AIRPT-FS.
005500*
005600 SELECT FLT-SKED-FILE    ASSIGN TO FLTSKOUT
005700         ORGANIZATION LINE SEQUENTIAL
005800         FILE STATUS IS FLTSK-FS.
005900*
006000 SELECT FLT-SKIP-FILE    ASSIGN TO FLTSKIP
006100         ORGANIZATION LINE SEQUENTIAL
006200         FILE STATUS IS SKIP-FS.
006300*
006400 SELECT FLT-RPT-FILE     ASSIGN TO FLTRPT
006500         FILE STATUS IS RPT-FS.
006600*
006700 DATA DIVISION.
006800*--------------
006900 FILE SECTION.
007000 FD  AIRPT-FILE.
007100 01  AIRPT-IN-REC                  PIC X(100).
007200*
007300 FD  FLT-SKED-FILE.
007400 01  FLT-OUT-REC                   PIC X(100).
007500*
007600 FD  FLT-SKIP-FILE.
007700 01  SKIP-OUT-REC                  PIC X(080).
007800*
007900 FD  FLT-RPT-FILE
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORD CONTAINS 133 CHARACTERS
008300     DATA RECORD IS RPT-OUT-REC.
008400 01  RPT-OUT-REC                   PIC X(133).
008500*
008600 WORKING-STORAGE SECTION.
008700*-------------------------
008800*---------------------------------------------------------------*
008900*  FILE STATUS / SWITCHES                                        *
009000*---------------------------------------------------------------*
009100 01  WS-FILE-STATUS-CODES.
009200     05  AIRPT-FS                  PIC X(02).
009300         88  AIRPT-OK                  VALUE '00'.
009400         88  AIRPT-EOF                  VALUE '10'.
009500     05  FLTSK-FS                  PIC X(02).
009600         88  FLTSK-OK                   VALUE '00'.
009700     05  SKIP-FS                   PIC X(02).
009800         88  SKIP-OK                    VALUE '00'.
009900     05  RPT-FS                    PIC X(02).
010000         88  RPT-OK                     VALUE '00'.
010100     05  FILLER                    PIC X(08).
010200*
010300*---------------------------------------------------------------*
010400*  05/20/02 RCH -- EOF SWITCH AND ATTEMPT COUNTER PULLED OUT TO  *
010500*  STANDALONE 77-LEVELS, SAME HABIT AS THE OLD ADMITTING-EDIT    *
010600*  RUN'S MORE-RECORDS-SW / WS-DATE ITEMS.                        *
010700*---------------------------------------------------------------*
010800 77  SW-AIRPT-EOF                 PIC X(01) VALUE 'N'.
010900     88  NO-MORE-AIRPORTS             VALUE 'Y'.
011000 77  WS-ATTEMPTS                  PIC S9(09) COMP VALUE 0.
011100 01  WS-SWITCHES.
011200     05  SW-PAIR-FEASIBLE          PIC X(01) VALUE 'N'.
011300        88  PAIR-IS-FEASIBLE          VALUE 'Y'.
011400        88  PAIR-NOT-FEASIBLE         VALUE 'N'.
011500     05  SW-SKIP-REASON            PIC X(16) VALUE SPACES.
011600     05  FILLER                    PIC X(08).
011700*
011800*---------------------------------------------------------------*
011900*  RUN-CONTROL COUNTERS -- ALL COMP PER SHOP STANDARD            *
012000*---------------------------------------------------------------*
012100 01  WS-RUN-CONTROLS.
012200     05  WS-FLTS-REQUESTED        PIC S9(07) COMP VALUE 500.
012300     05  WS-FLTS-WRITTEN          PIC S9(07) COMP VALUE 0.
012400     05  WS-FLTS-SKIPPED          PIC S9(07) COMP VALUE 0.
012500     05  WS-MAX-ATTEMPTS          PIC S9(09) COMP
012600                                     VALUE 200000.
012700     05  WS-AIRPT-COUNT           PIC S9(04) COMP VALUE 0.
012800     05  WS-FLT-SEQ-NO            PIC S9(04) COMP VALUE 0.
012900     05  FILLER                    PIC X(08).
013000*
013100*---------------------------------------------------------------*
013200*  PARK-MILLER PSEUDO-RANDOM GENERATOR -- SEEDED FROM TIME-OF-DAY*
013300*  AT HOUSEKEEPING, THEN STEPPED ONCE PER CALL TO 450-NEXT-RANDOM*
013400*---------------------------------------------------------------*
013500 01  WS-RANDOM-AREA.
013600     05  WS-RANDOM-SEED           PIC S9(09) COMP.
013700     05  WS-RANDOM-WORK           PIC S9(18) COMP.
013800     05  WS-RANDOM-RESULT         PIC S9(09) COMP.
013900     05  WS-TIME-OF-DAY           PIC 9(08).
014000     05  FILLER                    PIC X(08).
014100*
014200*---------------------------------------------------------------*
014300*  CALCULATION WORK AREAS                                       *
014400*---------------------------------------------------------------*
014500 01  WS-CALC-AREA.
014600     05  WS-ORIGIN-IDX            PIC S9(04) COMP.
014700     05  WS-DEST-IDX              PIC S9(04) COMP.
014800     05  WS-DEG-TO-RAD            PIC 9V9(9) VALUE
014900                                      .017453293.
015000     05  WS-LAT1-RAD              PIC S9(03)V9(09) COMP-3.
015100     05  WS-LAT2-RAD              PIC S9(03)V9(09) COMP-3.
015200     05  WS-DLAT-RAD              PIC S9(03)V9(09) COMP-3.
015300     05  WS-DLON-RAD              PIC S9(03)V9(09) COMP-3.
015400     05  WS-HAVERSINE-A           PIC S9(03)V9(09) COMP-3.
015500     05  WS-HAVERSINE-C           PIC S9(03)V9(09) COMP-3.
015600     05  WS-EARTH-RADIUS-KM       PIC 9(05)        VALUE 6371.
015700     05  WS-CALC-DISTANCE-KM      PIC S9(05)V9(02) COMP-3.
015800     05  WS-REQUIRED-RUNWAY       PIC S9(05)V9(02) COMP-3.
015900     05  WS-START-RUNWAY          PIC S9(05)V9(02)
016000                                      VALUE 2330.37.
016100     05  WS-END-RUNWAY            PIC S9(05)V9(02)
016200                                      VALUE 3822.30.
016300     05  WS-RANGE-RATIO           PIC S9(03)V9(09) COMP-3.
016400     05  WS-COST-PER-KM           PIC S9(03)V9(09) COMP-3.
016500     05  WS-BASE-COST             PIC S9(07)V9(02) COMP-3.
016600     05  WS-TOD-FACTOR            PIC S9(01)V9(02) COMP-3.
016700     05  WS-AIRLINE-FACTOR        PIC S9(01)V9(02) COMP-3.
016800     05  WS-DEMAND-FACTOR         PIC S9(01)V9(02) COMP-3.
016900     05  WS-DEMAND-ROLL           PIC S9(03)        COMP.
017000     05  WS-PRICE-WORK            PIC S9(07)V9(02) COMP-3.
017100     05  WS-CARRIER-SUB           PIC S9(04)        COMP.
017200     05  FILLER                    PIC X(08).
017300*
017400*---------------------------------------------------------------*
017500*  CARRIER TABLE -- BUDGET/LEGACY PREFIXES, SAME 1-LINE-OF-      *
017600*  VALUES-THEN-REDEFINE IDIOM THE SHOP USES FOR SMALL TABLES     *
017700*---------------------------------------------------------------*
017800 01  WS-CARRIER-VALUES.
017900     05  FILLER  PIC X(24) VALUE
018000         'AANUANDLNBANWNYFRYU2YNKY'.
018100 01  WS-CARRIER-TABLE REDEFINES WS-CARRIER-VALUES.
018200     05  WS-CARRIER-ENTRY OCCURS 8 TIMES
018300             INDEXED BY CAR-IDX.
018400         10  WS-CARRIER-CODE      PIC X(02).
018500         10  WS-CARRIER-BUDGET-FL PIC X(01).
018600*
018700*---------------------------------------------------------------*
018800*  EDIT/REPORT AREAS                                            *
018900*---------------------------------------------------------------*
019000 01  WS-EDIT-VARS.
019100     05  DATE-VARS                PIC X(15).
019200     05  WS-HDR-WRITTEN            PIC X(01) VALUE 'N'.
019300         88  SKED-HDR-WRITTEN          VALUE 'Y'.
019400     05  FILLER                    PIC X(08).
019500*
019600*---------------------------------------------------------------*
019700*  RAW STATION FIELDS AS UNSTRUNG FROM THE COMMA TEXT FEED.      *
019800*  LAT/LON ARRIVE WITH AN ACTUAL DECIMAL POINT, SO THESE STAY    *
019900*  TEXT UNTIL 225/226-PARSE-LAT/LON SPLIT SIGN/INT/FRACTION.     *
020000*---------------------------------------------------------------*
020100 01  WS-AIRPT-PARSE-REC.
020200     05  AIRPT-CODE-IN             PIC X(03).
020300     05  AIRPT-NAME-IN             PIC X(40).
020400     05  AIRPT-LAT-TEXT-IN         PIC X(12).
020500     05  AIRPT-LON-TEXT-IN         PIC X(12).
020600     05  AIRPT-RWY-IN              PIC 9(05).
020700     05  FILLER                    PIC X(08).
020800 01  WS-LATLON-PARSE-WORK.
020900     05  WS-LATLON-SIGN-FL         PIC X(01).
021000     05  WS-LATLON-WORK-TEXT       PIC X(11).
021100     05  WS-LATLON-INT-NUM         PIC 9(03) COMP.
021200     05  WS-LATLON-DEC-NUM         PIC 9(06) COMP.
021300     05  WS-AIRPT-LAT-NUM          PIC S9(03)V9(06).
021400     05  WS-AIRPT-LON-NUM          PIC S9(03)V9(06).
021500     05  FILLER                    PIC X(08).
021600*
021700 01  WS-REPORT-LINES.
021800     02  HEADER-01.
021900         05  FILLER               PIC X VALUE SPACE.
022000         05  DATE-HEAD01.
022100             10  DATE-HEAD01-YEAR PIC X(04).
022200             10  FILLER           PIC X VALUE '/'.
022300             10  DATE-HEAD01-MON  PIC X(02).
022400             10  FILLER           PIC X VALUE '/'.
022500             10  DATE-HEAD01-DAY  PIC X(02).
022600         05  FILLER               PIC X(30) VALUE SPACES.
022700         05  FILLER               PIC X(40)
022800             VALUE 'Daily Flight Schedule Build'.
022900     02  HEADER-02.
023000         05  FILLER               PIC X VALUE SPACE.
023100         05  FILLER               PIC X(79) VALUE SPACES.
023200     02  TOTALS-REC.
023300         05  FILLER               PIC X(8)
023400             VALUE 'Stns in:'.
023500         05  STNS-IN-OUT          PIC Z(4).
023600         05  FILLER               PIC X(10)
023700             VALUE ' Reqstd  :'.
023800         05  REQSTD-OUT           PIC Z(6).
023900         05  FILLER               PIC X(10)
024000             VALUE ' Written :'.
024100         05  WRITTEN-OUT          PIC Z(6).
024200         05  FILLER               PIC X(10)
024300             VALUE ' Skipped :'.
024400         05  SKIPPED-OUT          PIC Z(6).
024500         05  FILLER               PIC X(10)
024600             VALUE ' Attempts:'.
024700         05  ATTEMPTS-OUT         PIC Z(8).
024800         05  FILLER               PIC X(45) VALUE SPACES.
024900*
025000*---------------------------------------------------------------*
025100*  STATION MASTER TABLE                                         *
025200*---------------------------------------------------------------*
025300 COPY FLTAPTWS.
025400*
025500*---------------------------------------------------------------*
025600*  FLIGHT RECORD -- ONE BUILT PER FEASIBLE PAIR                  *
025700*---------------------------------------------------------------*
025800 COPY FLTRECWS.
025900*
026000 PROCEDURE DIVISION.
026100*===================
026200 000-HOUSEKEEPING.
026300*-----------------
026400     MOVE FUNCTION CURRENT-DATE TO DATE-VARS
026500     DISPLAY 'INIT PROG FLTSKED.. DATE: ' DATE-VARS (1:8)
026600     OPEN INPUT  AIRPT-FILE
026700     IF NOT AIRPT-OK
026800        DISPLAY 'ERROR OPENING AIRPT-FILE, STATUS='
026900                AIRPT-FS
027000        GO TO 900-ERROR
027100     END-IF
027200     OPEN OUTPUT FLT-SKED-FILE
027300     OPEN OUTPUT FLT-SKIP-FILE
027400     OPEN OUTPUT FLT-RPT-FILE
027500     ACCEPT WS-TIME-OF-DAY FROM TIME
027600     COMPUTE WS-RANDOM-SEED =
027700         FUNCTION MOD(WS-TIME-OF-DAY 2147483646) + 1
027800     PERFORM 210-LOAD-AIRPT-TABLE THRU 210-EXIT
027900     IF WS-AIRPT-COUNT < 2
028000        DISPLAY 'FLTSKED: FEWER THAN 2 STATIONS ON FILE'
028100        GO TO 900-ERROR
028200     END-IF.
028300 000-EXIT.
028400     EXIT.
028500*
028600 100-MAINLINE.
028700*-------------
028800     PERFORM 400-GENERATE-ONE-FLIGHT THRU 400-EXIT
028900         UNTIL WS-FLTS-WRITTEN >= WS-FLTS-REQUESTED
029000         OR    WS-ATTEMPTS    >= WS-MAX-ATTEMPTS.
029100 100-EXIT.
029200     EXIT.
029300*
029400 200-CLEANUP.
029500*-------------
029600     MOVE DATE-VARS (1:4)     TO DATE-HEAD01-YEAR
029700     MOVE DATE-VARS (5:2)     TO DATE-HEAD01-MON
029800     MOVE DATE-VARS (7:2)     TO DATE-HEAD01-DAY
029900     WRITE RPT-OUT-REC        FROM HEADER-01
030000     WRITE RPT-OUT-REC        FROM HEADER-02
030100     MOVE WS-AIRPT-COUNT      TO STNS-IN-OUT
030200     MOVE WS-FLTS-REQUESTED   TO REQSTD-OUT
030300     MOVE WS-FLTS-WRITTEN     TO WRITTEN-OUT
030400     MOVE WS-FLTS-SKIPPED     TO SKIPPED-OUT
030500     MOVE WS-ATTEMPTS         TO ATTEMPTS-OUT
030600     WRITE RPT-OUT-REC        FROM TOTALS-REC
030700     DISPLAY '----------------  '
030800     DISPLAY 'FLTSKED CONTROL TOTALS'
030900     DISPLAY '----------------  '
031000     DISPLAY 'FLIGHTS WRITTEN:   ' WS-FLTS-WRITTEN
031100     DISPLAY 'FLIGHTS SKIPPED:   ' WS-FLTS-SKIPPED
031200     CLOSE AIRPT-FILE, FLT-SKED-FILE, FLT-SKIP-FILE,
031300           FLT-RPT-FILE
031400     DISPLAY 'END PROGR: FLTSKED'.
031500 200-EXIT.
031600     EXIT.
031700*
031800*-----------------------------------------------------------*
031900*  210-LOAD-AIRPT-TABLE -- READS THE STATION MASTER, COMMA-  *
032000*  DELIMITED, WHOLE TABLE LOADED INTO MEMORY (SPEC: SEQUENTIAL,*
032100*  UNKEYED)                                                   *
032200*-----------------------------------------------------------*
032300 210-LOAD-AIRPT-TABLE.
032400     PERFORM 220-READ-ONE-AIRPORT THRU 220-EXIT
032500     PERFORM 230-STORE-ONE-AIRPORT THRU 230-EXIT
032600         VARYING APT-IDX FROM 1 BY 1
032700         UNTIL NO-MORE-AIRPORTS
032800         OR APT-IDX > 300.
032900 210-EXIT.
033000     EXIT.
033100*
033200 220-READ-ONE-AIRPORT.
033300     READ AIRPT-FILE
033400         AT END
033500             SET NO-MORE-AIRPORTS TO TRUE
033600             GO TO 220-EXIT
033700     END-READ
033800     UNSTRING AIRPT-IN-REC DELIMITED BY ','
033900         INTO AIRPT-CODE-IN, AIRPT-NAME-IN,
034000              AIRPT-LAT-TEXT-IN,  AIRPT-LON-TEXT-IN,
034100              AIRPT-RWY-IN
034200     END-UNSTRING.
034300 220-EXIT.
034400     EXIT.
034500*
034600 230-STORE-ONE-AIRPORT.
034700     ADD 1 TO WS-AIRPT-COUNT
034800     PERFORM 225-PARSE-LATITUDE  THRU 225-EXIT
034900     PERFORM 226-PARSE-LONGITUDE THRU 226-EXIT
035000     MOVE AIRPT-CODE-IN       TO AIRPT-CODE-T (APT-IDX)
035100     MOVE AIRPT-NAME-IN       TO AIRPT-NAME-T (APT-IDX)
035200     MOVE WS-AIRPT-LAT-NUM    TO AIRPT-LATITUDE-T (APT-IDX)
035300     MOVE WS-AIRPT-LON-NUM    TO AIRPT-LONGITUDE-T (APT-IDX)
035400     MOVE AIRPT-RWY-IN        TO AIRPT-RUNWAY-LEN-T (APT-IDX)
035500     PERFORM 220-READ-ONE-AIRPORT THRU 220-EXIT.
035600 230-EXIT.
035700     EXIT.
035800*
035900*-----------------------------------------------------------*
036000*  225/226-PARSE -- THE STATION FEED CARRIES LAT/LON WITH AN *
036100*  ACTUAL DECIMAL POINT AND AN OPTIONAL LEADING '-'; SPLIT   *
036200*  SIGN, INTEGER AND FRACTION APART AND REBUILD AS SIGNED    *
036300*  S9(03)V9(06) FOR THE GREAT-CIRCLE COMPUTE.                *
036400*-----------------------------------------------------------*
036500 225-PARSE-LATITUDE.
036600     MOVE SPACE TO WS-LATLON-SIGN-FL
036700     MOVE ZERO  TO WS-LATLON-INT-NUM WS-LATLON-DEC-NUM
036800     IF AIRPT-LAT-TEXT-IN (1:1) = '-'
036900         MOVE '-' TO WS-LATLON-SIGN-FL
037000         MOVE AIRPT-LAT-TEXT-IN (2:11) TO WS-LATLON-WORK-TEXT
037100     ELSE
037200         MOVE AIRPT-LAT-TEXT-IN TO WS-LATLON-WORK-TEXT
037300     END-IF
037400     UNSTRING WS-LATLON-WORK-TEXT DELIMITED BY '.'
037500         INTO WS-LATLON-INT-NUM, WS-LATLON-DEC-NUM
037600     END-UNSTRING
037700     COMPUTE WS-AIRPT-LAT-NUM =
037800         WS-LATLON-INT-NUM + (WS-LATLON-DEC-NUM / 1000000)
037900     IF WS-LATLON-SIGN-FL = '-'
038000         COMPUTE WS-AIRPT-LAT-NUM = WS-AIRPT-LAT-NUM * -1
038100     END-IF.
038200 225-EXIT.
038300     EXIT.
038400*
038500 226-PARSE-LONGITUDE.
038600     MOVE SPACE TO WS-LATLON-SIGN-FL
038700     MOVE ZERO  TO WS-LATLON-INT-NUM WS-LATLON-DEC-NUM
038800     IF AIRPT-LON-TEXT-IN (1:1) = '-'
038900         MOVE '-' TO WS-LATLON-SIGN-FL
039000         MOVE AIRPT-LON-TEXT-IN (2:11) TO WS-LATLON-WORK-TEXT
039100     ELSE
039200         MOVE AIRPT-LON-TEXT-IN TO WS-LATLON-WORK-TEXT
039300     END-IF
039400     UNSTRING WS-LATLON-WORK-TEXT DELIMITED BY '.'
039500         INTO WS-LATLON-INT-NUM, WS-LATLON-DEC-NUM
039600     END-UNSTRING
039700     COMPUTE WS-AIRPT-LON-NUM =
039800         WS-LATLON-INT-NUM + (WS-LATLON-DEC-NUM / 1000000)
039900     IF WS-LATLON-SIGN-FL = '-'
040000         COMPUTE WS-AIRPT-LON-NUM = WS-AIRPT-LON-NUM * -1
040100     END-IF.
040200 226-EXIT.
040300     EXIT.
040400*
040500*-----------------------------------------------------------*
040600*  400-GENERATE-ONE-FLIGHT -- ONE ATTEMPT AT ONE RANDOM PAIR *
040700*-----------------------------------------------------------*
040800 400-GENERATE-ONE-FLIGHT.
040900     ADD 1 TO WS-ATTEMPTS
041000     PERFORM 450-NEXT-RANDOM THRU 450-EXIT
041100     COMPUTE WS-ORIGIN-IDX =
041200         FUNCTION MOD(WS-RANDOM-RESULT WS-AIRPT-COUNT) + 1
041300     PERFORM 450-NEXT-RANDOM THRU 450-EXIT
041400     COMPUTE WS-DEST-IDX =
041500         FUNCTION MOD(WS-RANDOM-RESULT WS-AIRPT-COUNT) + 1
041600     IF WS-DEST-IDX = WS-ORIGIN-IDX
041700         ADD 1 TO WS-DEST-IDX
041800         IF WS-DEST-IDX > WS-AIRPT-COUNT
041900             MOVE 1 TO WS-DEST-IDX
042000         END-IF
042100     END-IF
042200     PERFORM 410-CALC-GREAT-CIRCLE-DIST THRU 410-EXIT
042300     PERFORM 405-CHECK-FLIGHT-FEASIBLE THRU 405-EXIT
042400     IF PAIR-IS-FEASIBLE
042500         PERFORM 420-CALC-DEPART-HOUR THRU 420-EXIT
042600         PERFORM 425-BUILD-FLIGHT-NUMBER THRU 425-EXIT
042700         PERFORM 430-CALC-FLIGHT-PRICE THRU 430-EXIT
042800         PERFORM 460-WRITE-FLIGHT-RECORD THRU 460-EXIT
042900         ADD 1 TO WS-FLTS-WRITTEN
043000     ELSE
043100         PERFORM 470-WRITE-SKIP-RECORD THRU 470-EXIT
043200         ADD 1 TO WS-FLTS-SKIPPED
043300     END-IF.
043400 400-EXIT.
043500     EXIT.
043600*
043700*-----------------------------------------------------------*
043800*  405-CHECK-FLIGHT-FEASIBLE -- ISFLIGHTPOSSIBLE: RANGE THEN*
043900*  RUNWAY-LENGTH EDIT, ALTITUDE-FACTOR 1.233                 *
044000*-----------------------------------------------------------*
044100 405-CHECK-FLIGHT-FEASIBLE.
044200     SET PAIR-NOT-FEASIBLE TO TRUE
044300     MOVE SPACES TO SW-SKIP-REASON
044400     IF WS-CALC-DISTANCE-KM < 100 OR
044500        WS-CALC-DISTANCE-KM > 18000
044600         MOVE 'RANGE'       TO SW-SKIP-REASON
044700         GO TO 405-EXIT
044800     END-IF
044900     IF WS-CALC-DISTANCE-KM <= 6300
045000         COMPUTE WS-REQUIRED-RUNWAY =
045100             (1890 * 1.233) *
045200             (0.8 + 0.2 * (WS-CALC-DISTANCE-KM / 6300))
045300     ELSE
045400         COMPUTE WS-RANGE-RATIO =
045500             (WS-CALC-DISTANCE-KM - 6300) / (16700 - 6300)
045600         COMPUTE WS-REQUIRED-RUNWAY =
045700             WS-START-RUNWAY +
045800             WS-RANGE-RATIO * (WS-END-RUNWAY - WS-START-RUNWAY)
045900     END-IF
046000     IF AIRPT-RUNWAY-LEN-T (WS-DEST-IDX) <
046100        WS-REQUIRED-RUNWAY
046200         MOVE 'RUNWAY'      TO SW-SKIP-REASON
046300         GO TO 405-EXIT
046400     END-IF
046500     SET PAIR-IS-FEASIBLE TO TRUE.
046600 405-EXIT.
046700     EXIT.
046800*
046900*-----------------------------------------------------------*
047000*  410-CALC-GREAT-CIRCLE-DIST -- HAVERSINE, EARTH RADIUS     *
047100*  6371 KM, LAT/LON CONVERTED DEGREES-TO-RADIANS FIRST       *
047200*-----------------------------------------------------------*
047300 410-CALC-GREAT-CIRCLE-DIST.
047400     COMPUTE WS-LAT1-RAD =
047500         AIRPT-LATITUDE-T (WS-ORIGIN-IDX) * WS-DEG-TO-RAD
047600     COMPUTE WS-LAT2-RAD =
047700         AIRPT-LATITUDE-T (WS-DEST-IDX)   * WS-DEG-TO-RAD
047800     COMPUTE WS-DLAT-RAD =
047900         (AIRPT-LATITUDE-T (WS-DEST-IDX) -
048000          AIRPT-LATITUDE-T (WS-ORIGIN-IDX)) * WS-DEG-TO-RAD
048100     COMPUTE WS-DLON-RAD =
048200         (AIRPT-LONGITUDE-T (WS-DEST-IDX) -
048300          AIRPT-LONGITUDE-T (WS-ORIGIN-IDX)) * WS-DEG-TO-RAD
048400     COMPUTE WS-HAVERSINE-A ROUNDED =
048500         FUNCTION SIN(WS-DLAT-RAD / 2) *
048600         FUNCTION SIN(WS-DLAT-RAD / 2) +
048700         FUNCTION COS(WS-LAT1-RAD) * FUNCTION COS(WS-LAT2-RAD) *
048800         FUNCTION SIN(WS-DLON-RAD / 2) *
048900         FUNCTION SIN(WS-DLON-RAD / 2)
049000     IF WS-HAVERSINE-A < 0
049100         MOVE 0 TO WS-HAVERSINE-A
049200     END-IF
049300     COMPUTE WS-HAVERSINE-C ROUNDED =
049400         2 * FUNCTION ATAN(FUNCTION SQRT(WS-HAVERSINE-A) /
049500                           FUNCTION SQRT(1 - WS-HAVERSINE-A))
049600     COMPUTE WS-CALC-DISTANCE-KM ROUNDED =
049700         WS-EARTH-RADIUS-KM * WS-HAVERSINE-C.
049800 410-EXIT.
049900     EXIT.
050000*
050100*-----------------------------------------------------------*
050200*  420-CALC-DEPART-HOUR -- ONE RANDOM TIME PER FLIGHT        *
050300*-----------------------------------------------------------*
050400 420-CALC-DEPART-HOUR.
050500     PERFORM 450-NEXT-RANDOM THRU 450-EXIT
050600     COMPUTE FLT-DEPART-HOUR =
050700         FUNCTION MOD(WS-RANDOM-RESULT 24)
050800     COMPUTE FLT-ARRIVE-HOUR =
050900         FUNCTION MOD(FLT-DEPART-HOUR +
051000             (WS-CALC-DISTANCE-KM / 852) + 1, 24).
051100 420-EXIT.
051200     EXIT.
051300*
051400*-----------------------------------------------------------*
051500*  425-BUILD-FLIGHT-NUMBER -- RANDOM CARRIER + SEQUENCE,     *
051600*  SETS BUDGET-CARRIER-FLAG FROM THE CARRIER TABLE           *
051700*-----------------------------------------------------------*
051800 425-BUILD-FLIGHT-NUMBER.
051900     PERFORM 450-NEXT-RANDOM THRU 450-EXIT
052000     COMPUTE WS-CARRIER-SUB =
052100         FUNCTION MOD(WS-RANDOM-RESULT 8) + 1
052200     SET CAR-IDX TO WS-CARRIER-SUB
052300     ADD 1 TO WS-FLT-SEQ-NO
052400     IF WS-FLT-SEQ-NO > 9999
052500         MOVE 1 TO WS-FLT-SEQ-NO
052600     END-IF
052700     STRING WS-CARRIER-CODE (CAR-IDX) DELIMITED BY SIZE
052800            ' '                        DELIMITED BY SIZE
052900            WS-FLT-SEQ-NO              DELIMITED BY SIZE
053000         INTO FLT-NUMBER
053100     MOVE WS-CARRIER-BUDGET-FL (CAR-IDX)
053200         TO FLT-BUDGET-CARRIER-FLAG
053300     MOVE WS-CARRIER-CODE (CAR-IDX)     TO FLT-AIRLINE-NAME (1:2)
053400     MOVE SPACES                        TO FLT-AIRCRAFT-TYPE.
053500 425-EXIT.
053600     EXIT.
053700*
053800*-----------------------------------------------------------*
053900*  430-CALC-FLIGHT-PRICE -- FIXED + PER-KM, TIME-OF-DAY,     *
054000*  AIRLINE-TYPE AND DEMAND FACTORS, TRUNCATED, FLOORED AT 50 *
054100*-----------------------------------------------------------*
054200 430-CALC-FLIGHT-PRICE.
054300     IF (0.10 - 0.04 * (WS-CALC-DISTANCE-KM / 18000)) > 0.06
054400         COMPUTE WS-COST-PER-KM =
054500             0.10 - 0.04 * (WS-CALC-DISTANCE-KM / 18000)
054600     ELSE
054700         MOVE 0.06 TO WS-COST-PER-KM
054800     END-IF
054900     COMPUTE WS-BASE-COST =
055000         75 + WS-COST-PER-KM * WS-CALC-DISTANCE-KM
055100     EVALUATE TRUE
055200         WHEN FLT-DEPART-HOUR < 6
055300             MOVE 0.80 TO WS-TOD-FACTOR
055400         WHEN FLT-DEPART-HOUR < 9
055500             MOVE 0.90 TO WS-TOD-FACTOR
055600         WHEN FLT-DEPART-HOUR < 12
055700             MOVE 1.00 TO WS-TOD-FACTOR
055800         WHEN FLT-DEPART-HOUR < 17
055900             MOVE 1.05 TO WS-TOD-FACTOR
056000         WHEN FLT-DEPART-HOUR < 21
056100             MOVE 1.15 TO WS-TOD-FACTOR
056200         WHEN OTHER
056300             MOVE 0.85 TO WS-TOD-FACTOR
056400     END-EVALUATE
056500     IF FLT-IS-BUDGET-CARRIER
056600         MOVE 0.75 TO WS-AIRLINE-FACTOR
056700     ELSE
056800         MOVE 1.00 TO WS-AIRLINE-FACTOR
056900     END-IF
057000     PERFORM 450-NEXT-RANDOM THRU 450-EXIT
057100     COMPUTE WS-DEMAND-ROLL = FUNCTION MOD(WS-RANDOM-RESULT 100)
057200     EVALUATE TRUE
057300         WHEN WS-DEMAND-ROLL < 5
057400             MOVE 0.70 TO WS-DEMAND-FACTOR
057500         WHEN WS-DEMAND-ROLL < 15
057600             MOVE 0.85 TO WS-DEMAND-FACTOR
057700         WHEN WS-DEMAND-ROLL < 65
057800             MOVE 1.00 TO WS-DEMAND-FACTOR
057900         WHEN WS-DEMAND-ROLL < 85
058000             MOVE 1.20 TO WS-DEMAND-FACTOR
058100         WHEN WS-DEMAND-ROLL < 95
058200             MOVE 1.50 TO WS-DEMAND-FACTOR
058300         WHEN OTHER
058400             MOVE 2.00 TO WS-DEMAND-FACTOR
058500     END-EVALUATE
058600     COMPUTE WS-PRICE-WORK =
058700         WS-BASE-COST * WS-TOD-FACTOR * WS-AIRLINE-FACTOR *
058800         WS-DEMAND-FACTOR
058900     MOVE WS-CALC-DISTANCE-KM TO FLT-DISTANCE-KM
059000     IF WS-PRICE-WORK < 50
059100         MOVE 50 TO FLT-PRICE
059200     ELSE
059300         MOVE WS-PRICE-WORK TO FLT-PRICE
059400     END-IF.
059500 430-EXIT.
059600     EXIT.
059700*
059800*-----------------------------------------------------------*
059900*  450-NEXT-RANDOM -- PARK-MILLER LEHMER GENERATOR, STEP     *
060000*  SEED = SEED * 16807 MOD (2**31 - 1)                       *
060100*-----------------------------------------------------------*
060200 450-NEXT-RANDOM.
060300     COMPUTE WS-RANDOM-WORK = WS-RANDOM-SEED * 16807
060400     COMPUTE WS-RANDOM-SEED =
060500         FUNCTION MOD(WS-RANDOM-WORK 2147483647)
060600     IF WS-RANDOM-SEED = 0
060700         MOVE 1 TO WS-RANDOM-SEED
060800     END-IF
060900     MOVE WS-RANDOM-SEED TO WS-RANDOM-RESULT.
061000 450-EXIT.
061100     EXIT.
061200*
061300*-----------------------------------------------------------*
061400*  460-WRITE-FLIGHT-RECORD -- COMMA-DELIMITED, HEADER LINE   *
061500*  WRITTEN ONCE ON THE FIRST FLIGHT                          *
061600*-----------------------------------------------------------*
061700 460-WRITE-FLIGHT-RECORD.
061800     MOVE AIRPT-CODE-T (WS-ORIGIN-IDX) TO FLT-ORIGIN-CODE
061900     MOVE AIRPT-CODE-T (WS-DEST-IDX)   TO FLT-DEST-CODE
062000     MOVE WS-TIME-OF-DAY (1:8)          TO FLT-GEN-DATE
062100     IF NOT SKED-HDR-WRITTEN
062200         MOVE 'FLIGHT,ORIGIN,DEST,DISTANCE,HOUR,PRICE,BUDGET'
062300             TO FLT-OUT-REC
062400         WRITE FLT-OUT-REC
062500         SET SKED-HDR-WRITTEN TO TRUE
062600     END-IF
062700     STRING FLT-NUMBER          DELIMITED BY SIZE
062800            ','                 DELIMITED BY SIZE
062900            FLT-ORIGIN-CODE     DELIMITED BY SIZE
063000            ','                 DELIMITED BY SIZE
063100            FLT-DEST-CODE       DELIMITED BY SIZE
063200            ','                 DELIMITED BY SIZE
063300            FLT-DISTANCE-KM     DELIMITED BY SIZE
063400            ','                 DELIMITED BY SIZE
063500            FLT-DEPART-HOUR     DELIMITED BY SIZE
063600            ','                 DELIMITED BY SIZE
063700            FLT-PRICE           DELIMITED BY SIZE
063800            ','                 DELIMITED BY SIZE
063900            FLT-BUDGET-CARRIER-FLAG DELIMITED BY SIZE
064000         INTO FLT-OUT-REC
064100     WRITE FLT-OUT-REC.
064200 460-EXIT.
064300     EXIT.
064400*
064500*-----------------------------------------------------------*
064600*  470-WRITE-SKIP-RECORD -- AUDIT LINE FOR A REJECTED PAIR,  *
064700*  SUPPRESSED WHEN UPSI-0 IS ON (SKIP-PAIR-LOG)               *
064800*-----------------------------------------------------------*
064900 470-WRITE-SKIP-RECORD.
065000     IF WRITE-PAIR-LOG
065100         STRING AIRPT-CODE-T (WS-ORIGIN-IDX) DELIMITED BY SIZE
065200                '-'                          DELIMITED BY SIZE
065300                AIRPT-CODE-T (WS-DEST-IDX)    DELIMITED BY SIZE
065400                ' REJECTED: '                DELIMITED BY SIZE
065500                SW-SKIP-REASON               DELIMITED BY SIZE
065600             INTO SKIP-OUT-REC
065700         WRITE SKIP-OUT-REC
065800     END-IF.
065900 470-EXIT.
066000     EXIT.
066100*
066200*-----------------------------------------------------------*
066300*  900-ERROR -- FATAL SETUP ERROR, ABANDON THE RUN           *
066400*-----------------------------------------------------------*
066500 900-ERROR.
066600     MOVE 16 TO RETURN-CODE
066700     GOBACK.
