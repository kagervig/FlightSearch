000100 IDENTIFICATION DIVISION.
000200*-------------------------
000300 PROGRAM-ID.    FLTDIJK.
000400 AUTHOR.        R CHIRINOS.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  12/05/94.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------*
001000* FUNCTION:  CHEAPEST/FASTEST PATH SEARCH.  BUILDS A DIRECTED     *
001100*            GRAPH FROM THE STATION MASTER (VERTICES) AND TODAYS  *
001200*            SCHEDULE (EDGES, BUILT BY FLTSKED), THEN RUNS        *
001300*            DIJKSTRAS ALGORITHM TWICE FROM A SINGLE SOURCE       *
001400*            STATION -- ONCE WEIGHTING EACH EDGE BY FARE, ONCE BY *
001500*            FLIGHT DURATION -- REPORTING THE CHEAPEST/FASTEST    *
001600*            KNOWN PATH TO EVERY REACHABLE STATION.
001700*----------------------------------------------------------------*
001800* CHANGE LOG
001900* ----------
002000* 12/05/94  RCH  ORIG REQ 9411-118  INITIAL BUILD, PRICE MODE
002100*                ONLY.
002200* 12/12/94  RCH  ADDED DURATION-MODE PASS PER ENGINEERING REQ
002300*                9411-118D -- SAME RELAXATION LOGIC, DIFFERENT
002400*                EDGE WEIGHT -- SEE 510-RELAX-EDGES.
002500* 06/19/98  JLS  REQ 9806-044 STATION MASTER CONVERSION -- NO
002600*                IMPACT, FLTDIJK ONLY USES AIRPT-CODE/AIRPT-NAME
002700*                OFF THE MASTER.
002800* 01/04/99  RCH  Y2K REMEDIATION -- NO DATE FIELDS ARE CARRIED ON
002900*                THIS PROGRAMS OWN RECORDS, CONFIRMED NO WINDOWING
003000*                LOGIC WAS EVER PRESENT HERE.
003100* 03/02/00  MWT  REQ 0002-071 TIME ZONE OFFSET ADDED TO FLTAPTWS --
003200*                NO IMPACT, FIELD IS NOT READ BY THE PATH SEARCH.
003300* 09/14/01  RCH  REQ 0109-019 RUNWAY-SURFACE 88-LEVELS ADDED TO
003400*                FLTAPTWS -- NO IMPACT, RUNWAY NOT READ HERE
003500*                EITHER.
003600* 05/14/02  MWT  REQ 0205-019 REPLACED A SORTED-QUEUE ATTEMPT WITH
003700*                A STRAIGHT O(V*V) VERTEX SCAN AFTER THE QUEUE
003800*                VERSION MISHANDLED A STATION TABLE WITH TIED
003900*                PRICES -- SEE 530-SELECT-NEXT-VERTEX.
004000* 06/03/02  RCH  FIXED COMPILE EDIT -- WS-LOOKUP-CODE/WS-FOUND-IDX
004100*                WERE REFERENCED BY 218/219 BUT NEVER DECLARED;
004200*                ADDED TO WS-CALC-AREA.  ALSO DROPPED A BOGUS
004300*                FLT-NUMBER-T TARGET FROM 217S UNSTRING (NO SUCH
004400*                FIELD ON THE TABLE ITEM) IN FAVOR OF THE SINGULAR
004500*                FLT-NUMBER, WHICH IS DISCARDED.
004600* 03/11/03  RCH  REQ 0302-061 SOURCE STATION WAS HARDWIRED TO TABLE
004700*                SLOT 1 (WHICHEVER STATION LOADED FIRST) -- NEITHER
004800*                PASS COULD EVER ANSWER FOR ANY OTHER STATION.  ADDED
004900*                DIJK-REQ-FILE, A ONE-CARD CONTROL FILE CARRYING THE
005000*                SOURCE CODE, AND 220-LOAD-DIJK-REQUEST TO SET
005100*                WS-SRC-IDX FROM IT VIA 219-FIND-VERTEX-INDEX.
005200* 07/08/03  JLS  REQ 0307-014 561-COPY-ONE-RESULT WAS ZEROING AN
005300*                UNREACHED STATION'S BEST-PRICE INSTEAD OF CARRYING
005400*                THE INFINITY SENTINEL -- A ZERO READ LIKE A FREE
005500*                FARE ON ANY REPORT THAT DROPPED THE REACHED-FLAG.
005600*                NOW MOVES WS-INFINITY-SENTINEL ITSELF.
005700*----------------------------------------------------------------*
005800 ENVIRONMENT DIVISION.
005900*---------------------
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-370.
006200 OBJECT-COMPUTER.  IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500         CLASS MODE-LETTERS IS 'D' 'P'
006600         UPSI-0 ON  STATUS IS SUPPRESS-UNREACHED
006700            OFF STATUS IS PRINT-UNREACHED.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000 SELECT AIRPT-FILE       ASSIGN TO AIRPTIN
007100         ORGANIZATION LINE SEQUENTIAL
007200         FILE STATUS IS AIRPT-FS.
007300**
007400 SELECT FLT-SKED-FILE    ASSIGN TO FLTSKIN
007500         ORGANIZATION LINE SEQUENTIAL
007600         FILE STATUS IS FLTSK-FS.
007700**
007800 SELECT DIJK-REQ-FILE    ASSIGN TO DIJKREQIN
007900         ORGANIZATION LINE SEQUENTIAL
008000         FILE STATUS IS DIJKREQ-FS.
008100**
008200 SELECT DIJK-RPT-FILE    ASSIGN TO DIJKRPT
008300         FILE STATUS IS RPT-FS.
008400 DATA DIVISION.
008500*--------------
008600 FILE SECTION.
008700 FD  AIRPT-FILE.
008800 01  AIRPT-IN-REC                  PIC X(100).
008900 FD  FLT-SKED-FILE.
009000 01  FLT-IN-REC                    PIC X(100).
009100 FD  DIJK-REQ-FILE.
009200 01  DIJK-REQ-IN-REC               PIC X(080).
009300 FD  DIJK-RPT-FILE
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORD CONTAINS 133 CHARACTERS
009700     DATA RECORD IS RPT-OUT-REC.
009800 01  RPT-OUT-REC                   PIC X(133).
009900 WORKING-STORAGE SECTION.
010000*-------------------------
010100*-----------------------------------------------------------------*
010200* FILE STATUS / SWITCHES
010300*-----------------------------------------------------------------*
010400 01  WS-FILE-STATUS-CODES.
010500     05  AIRPT-FS                  PIC X(02).
010600         88  AIRPT-OK                     VALUE '00'.
010700         88  AIRPT-EOF                    VALUE '10'.
010800     05  FLTSK-FS                  PIC X(02).
010900         88  FLTSK-OK                     VALUE '00'.
011000     05  RPT-FS                    PIC X(02).
011100         88  RPT-OK                       VALUE '00'.
011200     05  DIJKREQ-FS                PIC X(02).
011300         88  DIJKREQ-OK                   VALUE '00'.
011400     05  FILLER                    PIC X(06).
011500 01  WS-SWITCHES.
011600     05  SW-AIRPT-EOF              PIC X(01) VALUE 'N'.
011700         88  NO-MORE-AIRPORTS             VALUE 'Y'.
011800     05  SW-FLTSK-EOF              PIC X(01) VALUE 'N'.
011900         88  NO-MORE-FLIGHTS              VALUE 'Y'.
012000     05  SW-VERTEX-FOUND           PIC X(01) VALUE 'N'.
012100         88  NEXT-VERTEX-FOUND            VALUE 'Y'.
012200     05  SW-REQ-READ               PIC X(01) VALUE 'N'.
012300         88  REQUEST-WAS-READ             VALUE 'Y'.
012400     05  FILLER                    PIC X(06).
012500*-----------------------------------------------------------------*
012600* RUN-CONTROL COUNTERS -- ALL COMP PER SHOP STANDARD
012700*-----------------------------------------------------------------*
012800 01  WS-RUN-CONTROLS.
012900     05  WS-AIRPT-COUNT           PIC S9(04) COMP VALUE 0.
013000     05  WS-FLT-COUNT             PIC S9(04) COMP VALUE 0.
013100     05  WS-SRC-IDX               PIC S9(04) COMP VALUE 0.
013200     05  WS-CUR-VERTEX            PIC S9(04) COMP VALUE 0.
013300     05  WS-VISITED-COUNT         PIC S9(04) COMP VALUE 0.
013400     05  WS-REACHED-COUNT         PIC S9(04) COMP VALUE 0.
013500     05  WS-SORT-I                PIC S9(04) COMP VALUE 0.
013600     05  WS-SORT-J                PIC S9(04) COMP VALUE 0.
013700     05  WS-CANDIDATE-COST        PIC S9(07) COMP VALUE 0.
013800     05  WS-INFINITY-SENTINEL     PIC 9(06)      VALUE 999999.
013900     05  FILLER                   PIC X(08).
014000*-----------------------------------------------------------------*
014100* RUN MODE -- P (FARE) OR D (DURATION).  DRIVEN TWICE, ONCE PER
014200* LETTER, FROM 100-MAINLINE.
014300*-----------------------------------------------------------------*
014400 01  WS-MODE-AREA.
014500     05  WS-DIJK-MODE              PIC X(01) VALUE 'P'.
014600         88  MODE-IS-PRICE                VALUE 'P'.
014700         88  MODE-IS-DURATION             VALUE 'D'.
014800     05  FILLER                   PIC X(08).
014900*-----------------------------------------------------------------*
015000* DURATION WORK AREA -- SAME FORMULA AS FLTSKEDS PRICING PASS,
015100* RECOMPUTED HERE FROM DISTANCE-KM SINCE THE SCHEDULE RECORD
015200* DOES NOT CARRY DURATION, ONLY DISTANCE.
015300*-----------------------------------------------------------------*
015400 01  WS-CALC-AREA.
015500     05  WS-BASE-HOURS            PIC S9(03)V9(04) COMP-3.
015600     05  WS-OVERHEAD-HOURS        PIC S9(01)V9(02) COMP-3.
015700     05  WS-TOTAL-HOURS           PIC S9(03)V9(04) COMP-3.
015800     05  WS-DUR-HOURS             PIC S9(03)       COMP.
015900     05  WS-DUR-MINUTES           PIC S9(02)       COMP.
016000     05  WS-DUR-FRACTION          PIC S9(01)V9(04) COMP-3.
016100     05  WS-EDGE-WEIGHT           PIC 9(06)        COMP.
016200*-----------------------------------------------------------------*
016300* STATION-LOOKUP WORK FIELDS -- SET BY THE CALLER BEFORE EACH
016400* PERFORM OF 219-FIND-VERTEX-INDEX (SEE 05/20/02 CHANGE).
016500*-----------------------------------------------------------------*
016600     05  WS-LOOKUP-CODE           PIC X(03).
016700     05  WS-FOUND-IDX             PIC S9(04)       COMP.
016800     05  FILLER                   PIC X(08).
016900*-----------------------------------------------------------------*
017000* RAW STATION FIELDS AS UNSTRUNG FROM THE COMMA TEXT FEED.  LAT/
017100* LON/RUNWAY ARE READ AND DISCARDED -- THE PATH SEARCH ONLY NEEDS
017200* THE STATION CODE AND NAME, SAME AS THE DISPLAY-ONLY FIELDS ON
017300* THE STATION MASTER ITSELF (SEE FLTAPTWS).
017400*-----------------------------------------------------------------*
017500 01  WS-AIRPT-PARSE-REC.
017600     05  AIRPT-CODE-IN            PIC X(03).
017700     05  AIRPT-NAME-IN            PIC X(40).
017800     05  AIRPT-LAT-TEXT-IN        PIC X(12).
017900     05  AIRPT-LON-TEXT-IN        PIC X(12).
018000     05  AIRPT-RWY-IN             PIC 9(05).
018100     05  FILLER                   PIC X(08).
018200*-----------------------------------------------------------------*
018300* SOURCE-STATION CONTROL CARD -- ONE PER RUN, SAME IDIOM AS
018400* FLTMCS 220-LOAD-ROUTE-REQUEST.  CARRIES THE HOME STATION THE
018500* TWO DIJKSTRA PASSES SEARCH FROM (SEE 03/11/03 CHANGE).
018600*-----------------------------------------------------------------*
018700 01  WS-DIJK-REQUEST.
018800     05  DIJK-REQ-SOURCE-CODE     PIC X(03).
018900     05  FILLER                   PIC X(08).
019000*-----------------------------------------------------------------*
019100* VERTEX WORK TABLE -- ONE ENTRY PER STATION, REBUILT BY
019200* 500-INIT-DIJKSTRA AT THE START OF EACH MODE PASS.
019300*-----------------------------------------------------------------*
019400 01  WS-VERTEX-WORK-AREA.
019500     05  WS-VTX-ITEM OCCURS 300 TIMES
019600         INDEXED BY DIJK-IDX.
019700         10  WS-VTX-BEST-COST      PIC 9(06)        COMP.
019800         10  WS-VTX-PREV-IDX       PIC S9(04)       COMP.
019900         10  WS-VTX-VISITED        PIC X(01) VALUE 'N'.
020000             88  VTX-IS-VISITED           VALUE 'Y'.
020100         10  FILLER                PIC X(05).
020200*-----------------------------------------------------------------*
020300* EDGE TABLE -- ONE ENTRY PER SCHEDULED FLIGHT, ORIGIN/DEST
020400* CARRIED AS STATION-TABLE SUBSCRIPTS (NOT CODES) SO RELAXATION
020500* DOES NOT HAVE TO RE-SEARCH THE STATION TABLE ON EVERY EDGE.
020600* BOTH WEIGHTS ARE CARRIED -- THE MODE SWITCH PICKS WHICH ONE
020700* 510-RELAX-EDGES ADDS IN.
020800*-----------------------------------------------------------------*
020900 01  WS-EDGE-TABLE.
021000     05  WS-EDGE-ITEM OCCURS 2000 TIMES
021100         INDEXED BY EDGE-IDX.
021200         10  WS-EDGE-ORIG-IDX      PIC S9(04)        COMP.
021300         10  WS-EDGE-DEST-IDX      PIC S9(04)        COMP.
021400         10  WS-EDGE-PRICE         PIC 9(06)         COMP.
021500         10  WS-EDGE-DURATION-MIN  PIC 9(06)         COMP.
021600         10  FILLER                PIC X(06).
021700*-----------------------------------------------------------------*
021800* RESULT TABLE -- ONE ROW PER STATION, COPIED OFF THE VERTEX
021900* WORK TABLE AFTER EACH MODE PASS, THEN SORTED ASCENDING BY
022000* STATION CODE FOR THE REPORT (SAME SHAPE AS DIJKSTRA-RESULT).
022100*-----------------------------------------------------------------*
022200 01  WS-DIJK-RESULT-TABLE.
022300     05  WS-DIJK-RESULT-ENTRY OCCURS 300 TIMES
022400         INDEXED BY RES-IDX.
022500         10  WS-RES-AIRPORT-CODE  PIC X(03).
022600         10  WS-RES-BEST-PRICE    PIC 9(06).
022700         10  WS-RES-PREV-CODE     PIC X(03).
022800         10  WS-RES-REACHED-FLAG  PIC X(01).
022900             88  RES-WAS-REACHED         VALUE 'Y'.
023000         10  FILLER               PIC X(07).
023100 01  WS-RESULT-ROW-SAVE.
023200     05  WS-SAVE-AIRPORT-CODE    PIC X(03).
023300     05  WS-SAVE-BEST-PRICE      PIC 9(06).
023400     05  WS-SAVE-PREV-CODE       PIC X(03).
023500     05  WS-SAVE-REACHED-FLAG    PIC X(01).
023600     05  FILLER                  PIC X(08).
023700*-----------------------------------------------------------------*
023800* REPORT LINES
023900*-----------------------------------------------------------------*
024000 01  WS-REPORT-LINES.
024100     02  HEADER-01.
024200         05  FILLER               PIC X VALUE SPACE.
024300         05  DATE-HEAD01.
024400             10  DATE-HEAD01-YEAR PIC X(04).
024500             10  FILLER           PIC X VALUE '/'.
024600             10  DATE-HEAD01-MON  PIC X(02).
024700             10  FILLER           PIC X VALUE '/'.
024800             10  DATE-HEAD01-DAY  PIC X(02).
024900         05  FILLER               PIC X(10) VALUE SPACES.
025000         05  FILLER               PIC X(28)
025100             VALUE 'CHEAPEST/FASTEST PATH SEARCH'.
025200         05  MODE-LABEL-OUT       PIC X(18).
025300         05  FILLER               PIC X(07) VALUE SPACES.
025400     02  HEADER-02.
025500         05  FILLER               PIC X VALUE SPACE.
025600         05  FILLER               PIC X(16) VALUE 'FROM STATION: '.
025700         05  SOURCE-CODE-OUT      PIC X(03).
025800         05  FILLER               PIC X(60) VALUE SPACES.
025900     02  HEADER-03.
026000         05  FILLER               PIC X VALUE SPACE.
026100         05  FILLER               PIC X(12) VALUE 'STATION'.
026200         05  FILLER               PIC X(12) VALUE 'BEST COST'.
026300         05  FILLER               PIC X(12) VALUE 'VIA'.
026400         05  FILLER               PIC X(53) VALUE SPACES.
026500     02  DETAIL-01.
026600         05  FILLER               PIC X VALUE SPACE.
026700         05  DEST-CODE-OUT        PIC X(03).
026800         05  FILLER               PIC X(09) VALUE SPACES.
026900         05  BEST-COST-OUT        PIC ZZZ,ZZ9.
027000         05  FILLER               PIC X(06) VALUE SPACES.
027100         05  PREV-CODE-OUT        PIC X(03).
027200         05  NOT-REACHED-OUT      PIC X(13).
027300         05  FILLER               PIC X(45) VALUE SPACES.
027400     02  SUMMARY-REC.
027500         05  FILLER               PIC X(20) VALUE 'STATIONS REACHED: '.
027600         05  REACHED-OUT          PIC ZZ9.
027700         05  FILLER               PIC X(12) VALUE ' OF TOTAL: '.
027800         05  TOTAL-OUT            PIC ZZ9.
027900         05  FILLER               PIC X(78) VALUE SPACES.
028000*-----------------------------------------------------------------*
028100* STATION MASTER TABLE
028200*-----------------------------------------------------------------*
028300 COPY FLTAPTWS.
028400*-----------------------------------------------------------------*
028500* FLIGHT RECORD -- WHOLE SCHEDULE LOADED INTO FLT-TABLE-AREA,
028600* SAME AS FLTMCS, THEN RE-INDEXED INTO WS-EDGE-TABLE BY
028700* 218-BUILD-ONE-EDGE.
028800*-----------------------------------------------------------------*
028900 COPY FLTRECWS.
029000 PROCEDURE DIVISION.
029100*-------------------
029200*===================================================================
029300* 000-HOUSEKEEPING
029400*   OPEN FILES, LOAD THE STATION MASTER AND THE SCHEDULE, BUILD
029500*   THE EDGE TABLE.  ALL DONE ONCE -- BOTH MODE PASSES SHARE THE
029600*   SAME STATION/EDGE TABLES.
029700*===================================================================
029800 000-HOUSEKEEPING.
029900     OPEN INPUT  AIRPT-FILE
030000         DIJK-REQ-FILE
030100         FLT-SKED-FILE
030200     OPEN OUTPUT DIJK-RPT-FILE.
030300     IF NOT AIRPT-OK
030400        DISPLAY 'FLTDIJK-E01 AIRPT-FILE OPEN FAILED ' AIRPT-FS
030500        PERFORM 900-ERROR THRU 900-EXIT
030600     END-IF.
030700     IF NOT FLTSK-OK
030800        DISPLAY 'FLTDIJK-E02 FLT-SKED-FILE OPEN FAILED ' FLTSK-FS
030900        PERFORM 900-ERROR THRU 900-EXIT
031000     END-IF.
031100     IF NOT DIJKREQ-OK
031200        DISPLAY 'FLTDIJK-E03 DIJK-REQ-FILE OPEN FAILED ' DIJKREQ-FS
031300        PERFORM 900-ERROR THRU 900-EXIT
031400     END-IF.
031500     PERFORM 205-LOAD-AIRPT-TABLE THRU 205-EXIT.
031600     PERFORM 210-LOAD-EDGE-TABLE THRU 210-EXIT.
031700     PERFORM 220-LOAD-DIJK-REQUEST THRU 220-EXIT.
031800 000-EXIT.
031900     EXIT.
032000*===================================================================
032100* 100-MAINLINE
032200*   DRIVES ONE DIJKSTRA PASS PER MODE LETTER -- PRICE FIRST, THEN
032300*   DURATION, PER THE 12/12/94 CHANGE.
032400*===================================================================
032500 100-MAINLINE.
032600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032700     MOVE 'P' TO WS-DIJK-MODE.
032800     PERFORM 540-RUN-ONE-MODE THRU 540-EXIT.
032900     MOVE 'D' TO WS-DIJK-MODE.
033000     PERFORM 540-RUN-ONE-MODE THRU 540-EXIT.
033100     PERFORM 200-CLEANUP THRU 200-EXIT.
033200 100-EXIT.
033300     EXIT.
033400*===================================================================
033500* 200-CLEANUP
033600*===================================================================
033700 200-CLEANUP.
033800     CLOSE AIRPT-FILE
033900         FLT-SKED-FILE
034000         DIJK-REQ-FILE
034100         DIJK-RPT-FILE.
034200     DISPLAY 'FLTDIJK-I01 STATIONS LOADED '
034300             WS-AIRPT-COUNT.
034400     DISPLAY 'FLTDIJK-I02 FLIGHTS LOADED   '
034500             WS-FLT-COUNT.
034600     STOP RUN.
034700 200-EXIT.
034800     EXIT.
034900*===================================================================
035000* 205-LOAD-AIRPT-TABLE / 206-READ-ONE-AIRPORT / 207-STORE-ONE-AIRPORT
035100*   STATION MASTER LOAD -- SAME SHAPE AS FLTSKEDS 210-LOAD-AIRPT-
035200*   TABLE, BUT LAT/LON/RUNWAY ARE NOT NEEDED HERE SO THEY ARE
035300*   PARSED AND DROPPED RATHER THAN CARRIED ON THE TABLE.
035400*===================================================================
035500 205-LOAD-AIRPT-TABLE.
035600     PERFORM 206-READ-ONE-AIRPORT THRU 206-EXIT.
035700     PERFORM 207-STORE-ONE-AIRPORT THRU 207-EXIT
035800         VARYING APT-IDX FROM 1 BY 1
035900         UNTIL NO-MORE-AIRPORTS
036000         OR APT-IDX > 300.
036100 205-EXIT.
036200     EXIT.
036300**
036400 206-READ-ONE-AIRPORT.
036500     READ AIRPT-FILE
036600        AT END
036700            SET NO-MORE-AIRPORTS TO TRUE
036800            GO TO 206-EXIT
036900     END-READ.
037000     UNSTRING AIRPT-IN-REC DELIMITED BY ','
037100         INTO AIRPT-CODE-IN, AIRPT-NAME-IN,
037200              AIRPT-LAT-TEXT-IN, AIRPT-LON-TEXT-IN,
037300              AIRPT-RWY-IN
037400     END-UNSTRING.
037500 206-EXIT.
037600     EXIT.
037700**
037800 207-STORE-ONE-AIRPORT.
037900     ADD 1 TO WS-AIRPT-COUNT.
038000     MOVE AIRPT-CODE-IN  TO AIRPT-CODE-T (APT-IDX).
038100     MOVE AIRPT-NAME-IN  TO AIRPT-NAME-T (APT-IDX).
038200     MOVE AIRPT-RWY-IN   TO AIRPT-RUNWAY-LEN-T (APT-IDX).
038300     PERFORM 206-READ-ONE-AIRPORT THRU 206-EXIT.
038400 207-EXIT.
038500     EXIT.
038600*===================================================================
038700* 210-LOAD-EDGE-TABLE / 215-READ-ONE-FLIGHT / 217-STORE-ONE-FLIGHT /
038800* 218-BUILD-ONE-EDGE
038900*   LOADS THE WHOLE SCHEDULE INTO FLT-TABLE-AREA (SAME AS FLTMCS
039000*   210-LOAD-FLIGHT-TABLE) THEN DERIVES ONE WS-EDGE-TABLE ROW PER
039100*   FLIGHT, CONVERTING THE ORIGIN/DEST CODES TO STATION-TABLE
039200*   SUBSCRIPTS AND PRE-COMPUTING THE DURATION WEIGHT SO NEITHER
039300*   MODE PASS HAS TO REPEAT THAT WORK.
039400*===================================================================
039500 210-LOAD-EDGE-TABLE.
039600     PERFORM 215-READ-ONE-FLIGHT THRU 215-EXIT.
039700     PERFORM 217-STORE-ONE-FLIGHT THRU 217-EXIT
039800         VARYING FLT-IDX FROM 1 BY 1
039900         UNTIL NO-MORE-FLIGHTS
040000         OR FLT-IDX > 2000.
040100 210-EXIT.
040200     EXIT.
040300**
040400*===================================================================
040500* 220-LOAD-DIJK-REQUEST
040600*   ONE CONTROL CARD, SAME IDIOM AS FLTMCS 220-LOAD-ROUTE-REQUEST --
040700*   CARRIES THE SOURCE STATION BOTH DIJKSTRA PASSES SEARCH FROM.
040800*   SEE 03/11/03 CHANGE.
040900*===================================================================
041000 220-LOAD-DIJK-REQUEST.
041100     READ DIJK-REQ-FILE
041200         AT END
041300             DISPLAY 'FLTDIJK-E04 NO SOURCE REQUEST ON FILE'
041400             GO TO 900-ERROR
041500     END-READ.
041600     MOVE DIJK-REQ-IN-REC (1:3) TO DIJK-REQ-SOURCE-CODE.
041700     SET REQUEST-WAS-READ TO TRUE.
041800     MOVE DIJK-REQ-SOURCE-CODE TO WS-LOOKUP-CODE.
041900     PERFORM 219-FIND-VERTEX-INDEX THRU 219-EXIT.
042000     IF AIRPT-CODE-T (WS-FOUND-IDX) NOT = DIJK-REQ-SOURCE-CODE
042100        DISPLAY 'FLTDIJK-E05 SOURCE STATION NOT ON FILE ' 
042200                DIJK-REQ-SOURCE-CODE
042300        GO TO 900-ERROR
042400     END-IF.
042500     MOVE WS-FOUND-IDX TO WS-SRC-IDX.
042600 220-EXIT.
042700     EXIT.
042800**
042900 215-READ-ONE-FLIGHT.
043000     READ FLT-SKED-FILE
043100        AT END
043200            SET NO-MORE-FLIGHTS TO TRUE
043300            GO TO 215-EXIT
043400     END-READ.
043500 215-EXIT.
043600     EXIT.
043700**
043800* 09/14/01 RCH -- FLIGHT NUMBER IS UNSTRUNG INTO THE SINGULAR
043900*           FLT-NUMBER FIELD (FROM FLTRECWS) AND DISCARDED --
044000*           THE PATH SEARCH HAS NO TABLE SLOT FOR IT, ONLY FLTMCS
044100*           KEEPS FLIGHT NUMBER ON ITS ROUTE-LISTING REPORT.
044200 217-STORE-ONE-FLIGHT.
044300     ADD 1 TO WS-FLT-COUNT.
044400     UNSTRING FLT-IN-REC DELIMITED BY ","
044500         INTO FLT-NUMBER
044600              FLT-ORIGIN-CODE-T
044700              FLT-DEST-CODE-T
044800              FLT-DISTANCE-KM-T
044900              FLT-DEPART-HOUR-T
045000              FLT-PRICE-T
045100              FLT-BUDGET-FLAG-T
045200     END-UNSTRING.
045300     PERFORM 218-BUILD-ONE-EDGE THRU 218-EXIT.
045400     PERFORM 215-READ-ONE-FLIGHT THRU 215-EXIT.
045500 217-EXIT.
045600     EXIT.
045700**
045800 218-BUILD-ONE-EDGE.
045900     SET EDGE-IDX TO FLT-IDX.
046000     MOVE FLT-ORIGIN-CODE-T (FLT-IDX) TO WS-LOOKUP-CODE.
046100     PERFORM 219-FIND-VERTEX-INDEX THRU 219-EXIT.
046200     MOVE WS-FOUND-IDX TO WS-EDGE-ORIG-IDX (EDGE-IDX).
046300     MOVE FLT-DEST-CODE-T (FLT-IDX)   TO WS-LOOKUP-CODE.
046400     PERFORM 219-FIND-VERTEX-INDEX THRU 219-EXIT.
046500     MOVE WS-FOUND-IDX TO WS-EDGE-DEST-IDX (EDGE-IDX).
046600     MOVE FLT-PRICE-T (FLT-IDX) TO WS-EDGE-PRICE (EDGE-IDX).
046700     PERFORM 520-CALC-FLIGHT-DURATION THRU 520-EXIT.
046800     MOVE WS-EDGE-WEIGHT TO WS-EDGE-DURATION-MIN (EDGE-IDX).
046900 218-EXIT.
047000     EXIT.
047100*===================================================================
047200* 219-FIND-VERTEX-INDEX / 219A-SCAN-ONE-AIRPORT
047300*   STRAIGHT LINEAR SCAN OF THE STATION TABLE -- NOT A SEARCH ALL,
047400*   SAME HOUSE PRACTICE AS THE OTHER TABLE LOOKUPS IN THIS SHOP
047500*   (COMPARE THE EMPLOYEE-TABLE SCAN IN THE OLD TABLES WORKSHOP
047600*   PROGRAM).  WS-LOOKUP-CODE IS SET BY THE CALLER BEFORE THE
047700*   PERFORM.
047800*===================================================================
047900 219-FIND-VERTEX-INDEX.
048000     SET WS-FOUND-IDX TO 1.
048100     SET APT-IDX TO 1.
048200     PERFORM 219A-SCAN-ONE-AIRPORT THRU 219A-EXIT
048300         VARYING APT-IDX FROM 1 BY 1
048400         UNTIL APT-IDX > WS-AIRPT-COUNT.
048500 219-EXIT.
048600     EXIT.
048700**
048800 219A-SCAN-ONE-AIRPORT.
048900     IF AIRPT-CODE-T (APT-IDX) = WS-LOOKUP-CODE
049000        MOVE APT-IDX TO WS-FOUND-IDX
049100     END-IF.
049200 219A-EXIT.
049300     EXIT.
049400*===================================================================
049500* 540-RUN-ONE-MODE
049600*   ONE FULL DIJKSTRA PASS -- INIT, THEN RELAX UNTIL NO UNVISITED
049700*   VERTEX WITH A FINITE COST REMAINS, THEN REPORT.
049800*===================================================================
049900 540-RUN-ONE-MODE.
050000     PERFORM 500-INIT-DIJKSTRA THRU 500-EXIT.
050100     PERFORM 530-SELECT-NEXT-VERTEX THRU 530-EXIT
050200         UNTIL NOT NEXT-VERTEX-FOUND.
050300     PERFORM 560-COPY-RESULTS THRU 560-EXIT.
050400     PERFORM 570-SORT-RESULTS THRU 570-EXIT.
050500     PERFORM 550-WRITE-DIJKSTRA-REPORT THRU 550-EXIT.
050600 540-EXIT.
050700     EXIT.
050800*===================================================================
050900* 500-INIT-DIJKSTRA
051000*   SOURCE COST = 0, EVERYONE ELSE = INFINITY SENTINEL, NO ONE
051100*   VISITED, NO PREDECESSORS.  THE SOURCE IS STATION TABLE ENTRY 1
051200*   -- THE FIRST STATION ON THE MASTER, PER OPS CONVENTION, SINCE
051300*   THIS RUN HAS NO REQUEST-CARD INPUT OF ITS OWN.
051400*===================================================================
051500 500-INIT-DIJKSTRA.
051600     SET DIJK-IDX TO 1.
051700     PERFORM 505-INIT-ONE-VERTEX THRU 505-EXIT
051800         VARYING DIJK-IDX FROM 1 BY 1
051900         UNTIL DIJK-IDX > WS-AIRPT-COUNT.
052000     MOVE 0 TO WS-VTX-BEST-COST (WS-SRC-IDX).
052100 500-EXIT.
052200     EXIT.
052300**
052400 505-INIT-ONE-VERTEX.
052500     MOVE WS-INFINITY-SENTINEL TO WS-VTX-BEST-COST (DIJK-IDX).
052600     MOVE 0                    TO WS-VTX-PREV-IDX  (DIJK-IDX).
052700     MOVE 'N'                  TO WS-VTX-VISITED   (DIJK-IDX).
052800 505-EXIT.
052900     EXIT.
053000*===================================================================
053100* 530-SELECT-NEXT-VERTEX / 531-CHECK-ONE-VERTEX
053200*   O(V*V) LINEAR SCAN FOR THE LOWEST-COST UNVISITED VERTEX --
053300*   REPLACES A SORTED-QUEUE ATTEMPT THAT MISHANDLED TIED COSTS,
053400*   SEE THE 05/14/02 CHANGE.  FOUND ONE IS MARKED VISITED AND ITS
053500*   EDGES ARE RELAXED BEFORE THE NEXT SELECTION.
053600*===================================================================
053700 530-SELECT-NEXT-VERTEX.
053800     MOVE 'N' TO SW-VERTEX-FOUND.
053900     SET WS-CUR-VERTEX TO 0.
054000     MOVE WS-INFINITY-SENTINEL TO WS-CANDIDATE-COST.
054100     SET DIJK-IDX TO 1.
054200     PERFORM 531-CHECK-ONE-VERTEX THRU 531-EXIT
054300         VARYING DIJK-IDX FROM 1 BY 1
054400         UNTIL DIJK-IDX > WS-AIRPT-COUNT.
054500     IF NEXT-VERTEX-FOUND
054600        SET VTX-IS-VISITED (WS-CUR-VERTEX) TO TRUE
054700        PERFORM 510-RELAX-EDGES THRU 510-EXIT
054800     END-IF.
054900 530-EXIT.
055000     EXIT.
055100**
055200 531-CHECK-ONE-VERTEX.
055300     IF NOT VTX-IS-VISITED (DIJK-IDX)
055400        IF WS-VTX-BEST-COST (DIJK-IDX) < WS-CANDIDATE-COST
055500           MOVE WS-VTX-BEST-COST (DIJK-IDX) TO WS-CANDIDATE-COST
055600           SET  WS-CUR-VERTEX TO DIJK-IDX
055700           SET  NEXT-VERTEX-FOUND TO TRUE
055800        END-IF
055900     END-IF.
056000 531-EXIT.
056100     EXIT.
056200*===================================================================
056300* 510-RELAX-EDGES / 511-RELAX-ONE-EDGE
056400*   SCANS THE WHOLE EDGE TABLE FOR EVERY EDGE LEAVING WS-CUR-VERTEX
056500*   (NO ADJACENCY INDEX IS KEPT -- THE SCHEDULE RARELY RUNS MORE
056600*   THAN A FEW THOUSAND FLIGHTS, SEE 05/14/02 NOTE ABOVE) AND
056700*   LOWERS THE DESTINATIONS BEST COST WHEN THIS EDGE BEATS IT.
056800*===================================================================
056900 510-RELAX-EDGES.
057000     SET EDGE-IDX TO 1.
057100     PERFORM 511-RELAX-ONE-EDGE THRU 511-EXIT
057200         VARYING EDGE-IDX FROM 1 BY 1
057300         UNTIL EDGE-IDX > WS-FLT-COUNT.
057400 510-EXIT.
057500     EXIT.
057600**
057700 511-RELAX-ONE-EDGE.
057800     IF WS-EDGE-ORIG-IDX (EDGE-IDX) = WS-CUR-VERTEX
057900        IF MODE-IS-PRICE
058000            COMPUTE WS-CANDIDATE-COST =
058100                WS-VTX-BEST-COST (WS-CUR-VERTEX) +
058200                WS-EDGE-PRICE (EDGE-IDX)
058300        ELSE
058400            COMPUTE WS-CANDIDATE-COST =
058500                WS-VTX-BEST-COST (WS-CUR-VERTEX) +
058600                WS-EDGE-DURATION-MIN (EDGE-IDX)
058700        END-IF
058800        IF WS-CANDIDATE-COST <
058900            WS-VTX-BEST-COST (WS-EDGE-DEST-IDX (EDGE-IDX))
059000            MOVE WS-CANDIDATE-COST TO
059100                WS-VTX-BEST-COST (WS-EDGE-DEST-IDX (EDGE-IDX))
059200            MOVE WS-CUR-VERTEX TO
059300                WS-VTX-PREV-IDX (WS-EDGE-DEST-IDX (EDGE-IDX))
059400        END-IF
059500     END-IF.
059600 511-EXIT.
059700     EXIT.
059800*===================================================================
059900* 520-CALC-FLIGHT-DURATION
060000*   SAME FORMULA FLTSKED USES WHEN IT FIRST PRICES A FLIGHT --
060100*   BASE HOURS ON GREAT-CIRCLE DISTANCE, PLUS A BANDED GROUND/
060200*   TURNAROUND OVERHEAD, TRUNCATED TO WHOLE HOURS AND ROUNDED
060300*   MINUTES.  RESULT IS RETURNED AS A SINGLE WHOLE-MINUTE WEIGHT
060400*   IN WS-EDGE-WEIGHT FOR THE RELAXATION ARITHMETIC.
060500*===================================================================
060600 520-CALC-FLIGHT-DURATION.
060700     COMPUTE WS-BASE-HOURS ROUNDED =
060800         FLT-DISTANCE-KM-T (FLT-IDX) / 852.0.
060900     EVALUATE TRUE
061000        WHEN FLT-DISTANCE-KM-T (FLT-IDX) < 463
061100            MOVE 0.50 TO WS-OVERHEAD-HOURS
061200        WHEN FLT-DISTANCE-KM-T (FLT-IDX) < 1852
061300            MOVE 0.40 TO WS-OVERHEAD-HOURS
061400        WHEN OTHER
061500            MOVE 0.35 TO WS-OVERHEAD-HOURS
061600     END-EVALUATE.
061700     ADD WS-BASE-HOURS WS-OVERHEAD-HOURS GIVING WS-TOTAL-HOURS.
061800     MOVE WS-TOTAL-HOURS TO WS-DUR-HOURS.
061900     COMPUTE WS-DUR-FRACTION =
062000         WS-TOTAL-HOURS - WS-DUR-HOURS.
062100     COMPUTE WS-DUR-MINUTES ROUNDED = WS-DUR-FRACTION * 60.
062200     IF WS-DUR-MINUTES = 60
062300        ADD 1 TO WS-DUR-HOURS
062400        MOVE 0 TO WS-DUR-MINUTES
062500     END-IF.
062600     COMPUTE WS-EDGE-WEIGHT =
062700         (WS-DUR-HOURS * 60) + WS-DUR-MINUTES.
062800 520-EXIT.
062900     EXIT.
063000*===================================================================
063100* 560-COPY-RESULTS / 561-COPY-ONE-RESULT
063200*   MOVES THE VERTEX WORK TABLE INTO THE RESULT-TABLE SHAPE (SAME
063300*   THREE FIELDS AS DIJKSTRA-RESULT) BEFORE THE SORT -- THE VERTEX
063400*   TABLE ITSELF GETS REBUILT BY 500-INIT-DIJKSTRA ON THE NEXT
063500*   MODE PASS SO IT CANNOT BE REPORTED FROM DIRECTLY.
063600*===================================================================
063700 560-COPY-RESULTS.
063800     SET WS-REACHED-COUNT TO 0.
063900     SET DIJK-IDX TO 1.
064000     SET RES-IDX  TO 1.
064100     PERFORM 561-COPY-ONE-RESULT THRU 561-EXIT
064200         VARYING DIJK-IDX FROM 1 BY 1
064300         UNTIL DIJK-IDX > WS-AIRPT-COUNT.
064400 560-EXIT.
064500     EXIT.
064600**
064700 561-COPY-ONE-RESULT.
064800     MOVE AIRPT-CODE-T (DIJK-IDX) TO WS-RES-AIRPORT-CODE (DIJK-IDX).
064900     IF WS-VTX-BEST-COST (DIJK-IDX) = WS-INFINITY-SENTINEL
065000        MOVE WS-INFINITY-SENTINEL  TO WS-RES-BEST-PRICE (DIJK-IDX)
065100        MOVE SPACES                TO WS-RES-PREV-CODE  (DIJK-IDX)
065200        MOVE 'N'                   TO WS-RES-REACHED-FLAG (DIJK-IDX)
065300     ELSE
065400        MOVE WS-VTX-BEST-COST (DIJK-IDX) TO WS-RES-BEST-PRICE (DIJK-IDX)
065500        IF WS-VTX-PREV-IDX (DIJK-IDX) = 0
065600            MOVE SPACES TO WS-RES-PREV-CODE (DIJK-IDX)
065700        ELSE
065800            MOVE AIRPT-CODE-T (WS-VTX-PREV-IDX (DIJK-IDX))
065900                TO WS-RES-PREV-CODE (DIJK-IDX)
066000        END-IF
066100        MOVE 'Y' TO WS-RES-REACHED-FLAG (DIJK-IDX)
066200        ADD 1 TO WS-REACHED-COUNT
066300     END-IF.
066400 561-EXIT.
066500     EXIT.
066600*===================================================================
066700* 570-SORT-RESULTS / 571/572/575
066800*   BUBBLE SORT THE RESULT TABLE ASCENDING BY STATION CODE, SAME
066900*   SWAP-VIA-SAVE-AREA TECHNIQUE AS FLTMCS 350-RANK-ROUTINGS --
067000*   A WHOLE-GROUP MOVE IS VALID HERE BECAUSE WS-RESULT-ROW-SAVE
067100*   IS BYTE-FOR-BYTE THE SAME LENGTH AS ONE WS-DIJK-RESULT-ENTRY.
067200*===================================================================
067300 570-SORT-RESULTS.
067400     IF WS-AIRPT-COUNT > 1
067500        SET WS-SORT-I TO 1
067600        PERFORM 571-SORT-ONE-PASS THRU 571-EXIT
067700            VARYING WS-SORT-I FROM 1 BY 1
067800            UNTIL WS-SORT-I > WS-AIRPT-COUNT - 1
067900     END-IF.
068000 570-EXIT.
068100     EXIT.
068200**
068300 571-SORT-ONE-PASS.
068400     SET RES-IDX TO 1.
068500     PERFORM 572-COMPARE-ONE-PAIR THRU 572-EXIT
068600         VARYING RES-IDX FROM 1 BY 1
068700         UNTIL RES-IDX > WS-AIRPT-COUNT - WS-SORT-I.
068800 571-EXIT.
068900     EXIT.
069000**
069100 572-COMPARE-ONE-PAIR.
069200     SET WS-SORT-J TO RES-IDX.
069300     ADD 1 TO WS-SORT-J.
069400     IF WS-RES-AIRPORT-CODE (RES-IDX) >
069500         WS-RES-AIRPORT-CODE (WS-SORT-J)
069600        PERFORM 575-SWAP-TWO-ROWS THRU 575-EXIT
069700     END-IF.
069800 572-EXIT.
069900     EXIT.
070000**
070100 575-SWAP-TWO-ROWS.
070200     MOVE WS-DIJK-RESULT-ENTRY (RES-IDX)    TO WS-RESULT-ROW-SAVE.
070300     MOVE WS-DIJK-RESULT-ENTRY (WS-SORT-J)  TO
070400         WS-DIJK-RESULT-ENTRY (RES-IDX).
070500     MOVE WS-RESULT-ROW-SAVE                TO
070600         WS-DIJK-RESULT-ENTRY (WS-SORT-J).
070700 575-EXIT.
070800     EXIT.
070900*===================================================================
071000* 550-WRITE-DIJKSTRA-REPORT / 551-WRITE-ONE-RESULT
071100*   ONE LINE PER REACHABLE STATION, ORDERED BY STATION CODE, PER
071200*   THE REPORTING SPEC.  UPSI-0 LETS OPS SUPPRESS THE UNREACHED
071300*   STATIONS ON A GIVEN RUN WITHOUT A RECOMPILE -- SEE THE
071400*   SPECIAL-NAMES PARAGRAPH.
071500*===================================================================
071600 550-WRITE-DIJKSTRA-REPORT.
071700     MOVE FUNCTION CURRENT-DATE TO DATE-VARS.
071800     MOVE DATE-VARS (1:4)  TO DATE-HEAD01-YEAR.
071900     MOVE DATE-VARS (5:2)  TO DATE-HEAD01-MON.
072000     MOVE DATE-VARS (7:2)  TO DATE-HEAD01-DAY.
072100     IF MODE-IS-PRICE
072200        MOVE 'BY FARE'     TO MODE-LABEL-OUT
072300     ELSE
072400        MOVE 'BY DURATION' TO MODE-LABEL-OUT
072500     END-IF.
072600     WRITE RPT-OUT-REC FROM HEADER-01 AFTER ADVANCING C01.
072700     MOVE AIRPT-CODE-T (WS-SRC-IDX) TO SOURCE-CODE-OUT.
072800     WRITE RPT-OUT-REC FROM HEADER-02 AFTER ADVANCING 2.
072900     WRITE RPT-OUT-REC FROM HEADER-03 AFTER ADVANCING 2.
073000     SET RES-IDX TO 1.
073100     PERFORM 551-WRITE-ONE-RESULT THRU 551-EXIT
073200         VARYING RES-IDX FROM 1 BY 1
073300         UNTIL RES-IDX > WS-AIRPT-COUNT.
073400     MOVE WS-REACHED-COUNT TO REACHED-OUT.
073500     MOVE WS-AIRPT-COUNT   TO TOTAL-OUT.
073600     WRITE RPT-OUT-REC FROM SUMMARY-REC AFTER ADVANCING 2.
073700 550-EXIT.
073800     EXIT.
073900**
074000 551-WRITE-ONE-RESULT.
074100     IF RES-WAS-REACHED (RES-IDX)
074200        MOVE WS-RES-AIRPORT-CODE (RES-IDX) TO DEST-CODE-OUT
074300        MOVE WS-RES-BEST-PRICE   (RES-IDX) TO BEST-COST-OUT
074400        MOVE WS-RES-PREV-CODE    (RES-IDX) TO PREV-CODE-OUT
074500        MOVE SPACES                        TO NOT-REACHED-OUT
074600        WRITE RPT-OUT-REC FROM DETAIL-01 AFTER ADVANCING 1
074700     ELSE
074800        IF PRINT-UNREACHED
074900            MOVE WS-RES-AIRPORT-CODE (RES-IDX) TO DEST-CODE-OUT
075000            MOVE ZERO                          TO BEST-COST-OUT
075100            MOVE SPACES                        TO PREV-CODE-OUT
075200            MOVE 'NOT REACHED'                 TO NOT-REACHED-OUT
075300            WRITE RPT-OUT-REC FROM DETAIL-01 AFTER ADVANCING 1
075400        END-IF
075500     END-IF.
075600 551-EXIT.
075700     EXIT.
075800*===================================================================
075900* 900-ERROR
076000*   SAME FATAL-FILE-STATUS HANDLING AS FLTSKED/FLTMCS.
076100*===================================================================
076200 900-ERROR.
076300     DISPLAY 'FLTDIJK-E99 ABNORMAL TERMINATION'.
076400     MOVE 16 TO RETURN-CODE.
076500     STOP RUN.
076600 900-EXIT.
076700     EXIT.
