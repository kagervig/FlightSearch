000100******************************** Top of Data **********************
000200*================================================================
000300*        FLTREQWS  --  MULTI-CITY ROUTE REQUEST (CONTROL CARD)
000400*        COPYBOOK USED BY FLTMCS
000500*================================================================
000600*  11/15/94  RCH  ORIG REQ 9411-118  ONE REQUEST PER RUN -- THE
000700*                 HOME STATION AND 1-5 DESTINATIONS TO PRICE
000800*  01/04/99  RCH  Y2K REMEDIATION - REQ-SUBMIT-DATE NOW 4-DIGIT
000900*                 YEAR
001000*  08/11/99  JLS  REQ 9908-026 ADDED NUM-DESTINATIONS 88-LEVELS
001100*                 SO 220-CHECK-LEGS-SERVED CAN EDIT THE COUNT
001150*  03/02/00  MWT  REQ 0002-071 ADDED REQ-RUN-ID SO THE ROUTE-
001160*                 LISTING REPORT HEADING CAN TIE BACK TO THE
001170*                 REQUEST THAT PRODUCED IT -- PRIOR TO THIS THE
001180*                 SUBMIT-DATE ALONE WAS NOT UNIQUE ON A BUSY DAY
001190*  04/09/02  RCH  REQ 0204-007 WIDENED REQ-DESTINATION-TAB NOTES
001200*                 FOR THE FLTDIJK COMPARE -- NO LAYOUT CHANGE,
001210*                 SEE FLTRECWS SAME-DATE ENTRY FOR THE RELATED
001220*                 ARRIVE-HOUR ADD
001290*================================================================
001300 01  ROUTE-REQUEST-WS.
001400*
001500*    RUN-CONTROL FIELDS -- STAMPED ON THE REQUEST WHEN IT WAS
001600*    SUBMITTED, PRINTED ON THE ROUTE-LISTING REPORT HEADING.
001700     05  REQ-SUBMIT-DATE               PIC 9(08).
001800     05  REQ-SUBMIT-DATE-R REDEFINES
001900         REQ-SUBMIT-DATE.
002000         10  REQ-SUBMIT-YEAR           PIC 9(04).
002100         10  REQ-SUBMIT-MONTH          PIC 9(02).
002200         10  REQ-SUBMIT-DAY            PIC 9(02).
002300     05  REQ-RUN-ID                    PIC X(08).
002400*
002500*    HOME/RETURN STATION -- FIRST AND LAST STOP ON EVERY ROUTING.
002600     05  REQ-HOME-AIRPORT              PIC X(03).
002700*
002800*    NUMBER OF DESTINATIONS TO VISIT, 1-5.
002900     05  REQ-NUM-DESTINATIONS          PIC 9(01).
003000         88  REQ-ONE-DESTINATION           VALUE 1.
003100         88  REQ-MULTI-DESTINATION         VALUE 2 3 4 5.
003200         88  REQ-NUM-DEST-VALID            VALUE 1 2 3 4 5.
003300*
003400*    THE DESTINATION LIST ITSELF, OCCURS 5, ONLY THE FIRST
003500*    REQ-NUM-DESTINATIONS ENTRIES ARE MEANINGFUL.
003600     05  REQ-DESTINATION-TAB OCCURS 5 TIMES
003700         INDEXED BY REQ-DEST-IDX.
003800         10  REQ-DESTINATION-CODE      PIC X(03).
003900     05  FILLER                        PIC X(10).
004000******************************* Bottom of Data ***********************
