000100******************************** Top of Data **********************
000200*================================================================
000300*        FLTRECWS  --  FLIGHT SCHEDULE RECORD
000400*        COPYBOOK USED BY FLTSKED / FLTMCS / FLTDIJK
000500*================================================================
000600*  11/08/94  RCH  ORIG REQ 9411-118  ONE RECORD PER GENERATED
000700*                 FLIGHT, WRITTEN BY FLTSKED, READ BY FLTMCS
000800*                 AND FLTDIJK
000900*  07/02/98  JLS  ADDED AIRLINE-NAME/ACFT-TYPE FOR THE STATION
001000*                 MASTER CONVERSION - REQ 9806-044 (DISPLAY ONLY)
001100*  01/04/99  RCH  Y2K REMEDIATION - FLT-GEN-DATE NOW 4-DIGIT YEAR
001200*  11/20/00  MWT  REQ 0011-054 ADDED BUDGET-CARRIER-FLAG SO THE
001300*                 PRICING RULE NO LONGER HAS TO RE-DERIVE IT
001400*                 FROM THE AIRLINE TABLE ON EVERY SEARCH RUN
001500*  04/09/02  RCH  REQ 0204-007 ADDED ARRIVE-HOUR (DISPLAY ONLY,
001600*                 DURATION IS RECOMPUTED BY FLTDIJK, NOT STORED)
001700*================================================================
001800 01  FLIGHT-RECORD-WS.
001900*
002000*    CARRIER CODE + FLIGHT SUFFIX, E.G. 'AA 1234'.  BUILT BY
002100*    FLTSKED 425-BUILD-FLIGHT-NUMBER, UNIQUE WITHIN THE RUN.
002200     05  FLT-NUMBER                    PIC X(07).
002300*
002400*    ORIGIN/DESTINATION STATION CODES.  TOGETHER THEY FORM THE
002500*    6-CHARACTER ROUTE KEY THE SEARCH PROGRAMS INDEX BY.
002600     05  FLT-ORIG-DEST-GRP.
002700         10  FLT-ORIGIN-CODE           PIC X(03).
002800         10  FLT-DEST-CODE             PIC X(03).
002900*
003000*    ALTERNATE VIEW OF ORIGIN+DEST AS ONE 6-BYTE COMPARE KEY,
003100*    USED BY THE LEG-LOOKUP COMPARES IN FLTMCS AND FLTDIJK.
003200     05  FLT-ROUTE-KEY-X REDEFINES
003300         FLT-ORIG-DEST-GRP         PIC X(06).
003400*
003500*    GREAT-CIRCLE DISTANCE, KM, 2 DECIMALS.  COMPUTED ONCE BY
003600*    FLTSKED 410-CALC-GREAT-CIRCLE-DIST, CARRIED ON THE RECORD
003700*    SO DOWNSTREAM RUNS NEVER RECOMPUTE IT.
003800     05  FLT-DISTANCE-KM               PIC 9(05)V9(02).
003900*
004000*    SCHEDULED DEPARTURE HOUR, 00-23.  ONLY THE HOUR-OF-DAY
004100*    DRIVES THE TIME-OF-DAY FARE FACTOR -- NO MINUTES ARE KEPT.
004200     05  FLT-DEPART-HOUR               PIC 9(02).
004300*
004400*    WHOLE-CURRENCY FARE, NO FRACTIONAL CENTS IN THIS SYSTEM.
004500     05  FLT-PRICE                     PIC 9(05).
004600*
004700*    'Y' IF THE CARRIER OPERATING THIS FLIGHT IS ON THE BUDGET
004800*    CARRIER-PREFIX TABLE (SEE FLTSKED 430-CALC-FLIGHT-PRICE),
004900*    'N' OTHERWISE.  DRIVES THE AIRLINE-TYPE FARE FACTOR.
005000     05  FLT-BUDGET-CARRIER-FLAG       PIC X(01).
005100         88  FLT-IS-BUDGET-CARRIER         VALUE 'Y'.
005200         88  FLT-IS-LEGACY-CARRIER         VALUE 'N'.
005300*
005400*    STATION-MASTER-STYLE FIELDS CARRIED FOR DISPLAY ONLY --
005500*    NONE OF THESE ARE READ BY THE PRICING OR SEARCH LOGIC.
005600     05  FLT-AIRLINE-NAME              PIC X(20).
005700     05  FLT-AIRCRAFT-TYPE             PIC X(04).
005800     05  FLT-ARRIVE-HOUR               PIC 9(02).
005900     05  FLT-GEN-DATE                  PIC 9(08).
006000     05  FILLER                        PIC X(08).
006100*
006200*================================================================
006300*   WORKING TABLE ENTRY -- ONE PER SCHEDULED FLIGHT, LOADED BY
006400*   210-LOAD-FLIGHT-TABLE (FLTMCS) / 210-LOAD-EDGE-TABLE (FLTDIJK)
006500*================================================================
006600 01  FLT-TABLE-AREA.
006700     05  FLT-TABLE-ITEM OCCURS 2000 TIMES
006800         INDEXED BY FLT-IDX.
006900         10  FLT-ORIG-DEST-GRP-T.
007000             15  FLT-ORIGIN-CODE-T     PIC X(03).
007100             15  FLT-DEST-CODE-T       PIC X(03).
007200         10  FLT-ROUTE-KEY-T REDEFINES
007300             FLT-ORIG-DEST-GRP-T       PIC X(06).
007400         10  FLT-DISTANCE-KM-T         PIC 9(05)V9(02).
007500         10  FLT-DEPART-HOUR-T         PIC 9(02).
007600         10  FLT-PRICE-T               PIC 9(05).
007700         10  FLT-BUDGET-FLAG-T         PIC X(01).
007800         10  FILLER                    PIC X(06).
007900******************************* Bottom of Data ***********************
