000100******************************** Top of Data **********************
000200*================================================================
000300*        FLTAPTWS  --  AIRPORT REFERENCE RECORD
000400*        COPYBOOK USED BY FLTSKED / FLTDIJK
000500*================================================================
000600*  11/03/94  RCH  ORIG REQ 9411-118  INITIAL LAYOUT FOR THE
000700*                 DAILY SCHEDULE-BUILD RUN
000800*  06/19/98  JLS  ADDED ICAO/CONTINENT FIELDS FOR THE STATION
000900*                 MASTER CONVERSION - REQ 9806-044
001000*  01/04/99  RCH  Y2K REMEDIATION - AIRPT-REF-DATE NOW 4-DIGIT
001100*                 YEAR, NO WINDOWING LOGIC REMAINS
001200*  03/02/00  MWT  REQ 0002-071 ADDED TIME ZONE OFFSET FOR THE
001300*                 EVENING-PEAK FARE WORK IN FLTSKED
001400*  09/14/01  RCH  REQ 0109-019 ADDED RUNWAY-SURFACE 88-LEVELS
001500*                 FOR THE FEASIBILITY EDIT
001600*================================================================
001700 01  AIRPT-RECORD-WS.
001800*
001900*    THE 3-CHARACTER IATA STATION CODE.  THIS IS THE KEY THE
002000*    SCHEDULE-BUILD AND PATH-SEARCH RUNS MATCH ON.
002100     05  AIRPT-CODE                    PIC X(03).
002200*
002300*    DISPLAY NAME OF THE STATION.  NOT USED IN ANY CALCULATION.
002400     05  AIRPT-NAME                    PIC X(40).
002500*
002600*    STATION LOCATION, SIGNED DECIMAL DEGREES, 6 DECIMALS.
002700*    CARRIED SIGN-SEPARATE SO THE GREAT-CIRCLE CALC IN FLTSKED
002800*    CAN COMPUTE ON IT DIRECTLY.
002900     05  AIRPT-LATITUDE                PIC S9(03)V9(06).
003000     05  AIRPT-LONGITUDE               PIC S9(03)V9(06).
003100*
003200*    ALTERNATE VIEW OF THE LAT/LON PAIR AS ONE DISPLAY STRING
003300*    FOR THE ERROR/AUDIT DISPLAY-LINE (SEE FLTSKED 900-ERROR).
003400     05  AIRPT-LATLON-X REDEFINES
003500         AIRPT-LATITUDE.
003600         10  AIRPT-LAT-SIGN-X          PIC X(01).
003700         10  AIRPT-LAT-DIGITS-X        PIC X(09).
003800*
003900*    LONGEST USABLE RUNWAY AT THE STATION, METRES.  DRIVES THE
004000*    FEASIBILITY EDIT (REQUIRED-RUNWAY COMPARE) IN FLTSKED.
004100     05  AIRPT-RUNWAY-LEN              PIC 9(05).
004200*
004300*    STATION MASTER FIELDS CARRIED FOR DISPLAY/AUDIT ONLY --
004400*    NONE OF THESE DRIVE THE SCHEDULE-BUILD OR SEARCH LOGIC.
004500     05  AIRPT-ELEVATION-FT            PIC S9(05).
004600     05  AIRPT-CITY-NAME               PIC X(24).
004700     05  AIRPT-COUNTRY-CODE            PIC X(02).
004800     05  AIRPT-CONTINENT-CODE          PIC X(02).
004900     05  AIRPT-ICAO-CODE               PIC X(04).
005000     05  AIRPT-TZ-OFFSET-MIN           PIC S9(04).
005100     05  AIRPT-REF-DATE                PIC 9(08).
005200*
005300*    STATION-STATUS INDICATOR.  'A' = ACTIVE, 'C' = CLOSED,
005400*    'S' = SEASONAL.  NOT READ BY THE TRANSLATED LOGIC BUT KEPT
005500*    ON THE LAYOUT SO THE STATION MASTER FEED STAYS ONE FORMAT.
005600     05  AIRPT-STATUS-CD               PIC X(01).
005700         88  AIRPT-STATUS-ACTIVE           VALUE 'A'.
005800         88  AIRPT-STATUS-CLOSED           VALUE 'C'.
005900         88  AIRPT-STATUS-SEASONAL         VALUE 'S'.
006000     05  FILLER                        PIC X(09).
006100*
006200*================================================================
006300*   WORKING TABLE ENTRY -- ONE PER STATION, LOADED ONCE PER RUN
006400*   BY 000-HOUSEKEEPING / 210-LOAD-AIRPT-TABLE.  SAME SHAPE AS
006500*   THE RECORD ABOVE, OCCURS FOR THE IN-MEMORY STATION TABLE.
006600*================================================================
006700 01  AIRPT-TABLE-AREA.
006800     05  AIRPT-TABLE-ITEM OCCURS 300 TIMES
006900         ASCENDING KEY IS AIRPT-CODE-T
007000         INDEXED BY APT-IDX.
007100         10  AIRPT-CODE-T              PIC X(03).
007200         10  AIRPT-NAME-T               PIC X(40).
007300         10  AIRPT-LATITUDE-T          PIC S9(03)V9(06).
007400         10  AIRPT-LONGITUDE-T         PIC S9(03)V9(06).
007500         10  AIRPT-RUNWAY-LEN-T        PIC 9(05).
007600         10  FILLER                    PIC X(10).
007700******************************* Bottom of Data ***********************
